000100******************************************************************
000200*    TRANREC  -  SALE TRANSACTION (CART-LINE) INPUT RECORD       *
000300*    ONE RECORD PER CART LINE.  LINES BELONGING TO THE SAME      *
000400*    SALE ARE GROUPED BY TXN-ID, ASCENDING, AND DRIVE THE        *
000500*    CONTROL BREAK IN INVPOST (NEW TXN-ID = NEW INVOICE).        *
000600******************************************************************
000700 01  TRANSACTION-REC.
000800     05  TXN-ID                  PIC 9(6).
000900     05  TXN-DATE                PIC 9(8).
001000     05  TXN-CUST-NAME           PIC X(30).
001100     05  TXN-PROD-ID             PIC 9(6).
001200     05  TXN-DESCRIPTION         PIC X(30).
001300     05  TXN-QUANTITY            PIC S9(7)V999.
001400     05  TXN-UNIT-PRICE          PIC S9(8)V99.
001500     05  TXN-TAX-RATE            PIC S9(3)V99.
001600     05  FILLER                  PIC X(05).
