000100******************************************************************
000200* PROGRAM:  LINECALC                                             *
000300*           Invoice line-amount calculator.                     *
000400*                                                                *
000500* AUTHOR :  R. Okafor                                            *
000600*           Retail Systems Group                                *
000700*                                                                *
000800* INSTALLATION.  SHOPFRONT DATA CENTER.                          *
000900* DATE-WRITTEN.  03/14/89.                                       *
001000* DATE-COMPILED.                                                 *
001100* SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.               *
001200*                                                                *
001300* Called by INVPOST and STKPOST once per cart line to back out  *
001400* the tax-exclusive base price and tax amount from the tax-     *
001500* inclusive list price carried on the product master, and to   *
001600* extend those unit amounts by the line quantity.               *
001700*                                                                *
001800* LINKAGE (all passed and not changed except where noted):       *
001900*   1. LK-LINE-QTY          quantity sold, 3 decimals            *
002000*   2. LK-UNIT-PRICE-INCL   tax-inclusive unit price             *
002100*   3. LK-TAX-RATE          tax percentage for this product      *
002200*   4. LK-RESULT-AREA       (passed and modified) returned       *
002300*      unit base price, unit tax, and extended base/tax/total    *
002400******************************************************************
002500*                     CHANGE LOG                                 *
002600******************************************************************
002700* 03/14/89  ROK  ORIGINAL WRITE-UP.  HANDLES SINGLE TAX RATE     CL0001
002800*                PER LINE, NO MULTI-RATE SPLITTING.             CL0002
002900* 09/02/89  ROK  ROUNDING CHANGED FROM TRUNCATION TO ROUND TO    CL0003
003000*                MATCH COUNTER RECEIPT TOTALS - REQ 1142.       CL0004
003100* 11/20/90  DKS  ADDED WS-CALL-COUNT DIAGNOSTIC COUNTER FOR      CL0005
003200*                AUDIT OF SUBPROGRAM INVOCATION VOLUME.         CL0006
003300* 04/05/92  DKS  FIXED TAX-DIVISOR COMPUTE - WAS DROPPING THE    CL0007
003400*                LAST DECIMAL ON RATES ABOVE 18 PERCENT.        CL0008
003500* 07/11/94  PNM  EDIT FIELDS ADDED FOR CONSOLE DIAGNOSTIC        CL0009
003600*                DISPLAYS WHEN WS-PROGRAM-STATUS TRACE IS ON.   CL0010
003700* 02/18/96  PNM  CLEANED UP COMMENTS, NO LOGIC CHANGE.           CL0011
003800* 08/09/97  RV   ZERO-QUANTITY LINES NOW RETURN ZERO AMOUNTS     CL0012
003900*                INSTEAD OF ABENDING ON THE DIVIDE - REQ 1598.  CL0013
004000* 12/29/98  RV   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,    CL0014
004100*                NOTHING TO REMEDIATE.  SIGNED OFF PER Y2K LOG. CL0015
004200* 06/30/99  RV   Y2K FOLLOW-UP - CONFIRMED WITH QA, NO CHANGE.   CL0016
004300* 05/14/01  TLB  RATE NOW ALLOWED UP TO 99.99 PERCENT FOR THE    CL0017
004400*                LUXURY GOODS CATEGORY - REQ 2077.               CL0018
004500* 10/02/03  TLB  MINOR - RENAMED WS-WORK FIELDS FOR CLARITY      CL0019
004600*                DURING THE STKPOST TIE-IN PROJECT.              CL0020
004610* 02/16/06  JLH  TAX-AMOUNT WAS BEING BACKED INTO AS TOTAL MINUS  CL0021
004620*                BASE, WHICH SILENTLY ABSORBED THE BASE-PRICE    CL0022
004630*                ROUNDING RESIDUE.  NOW EXTENDS UNIT-TAX ON ITS  CL0023
004640*                OWN LINE SO BASE-AMOUNT PLUS TAX-AMOUNT CAN     CL0024
004650*                LEGITIMATELY DIFFER FROM TOTAL-AMOUNT BY A CENT -
004660*                REQ 2233.  RECEIPT FOOTER ALREADY TOLERATES IT. CL0025
004670* 04/09/06  JLH  WS-TAX-DIVISOR WAS ROUNDED TO 3 DECIMALS BEFORE  CL0026
004675*                THE DIVIDE - CL0007/CL0008 FIXED THIS ONCE FOR   CL0027
004680*                RATES OVER 18 PERCENT BUT THE FIELD NEVER GOT    CL0028
004685*                WIDENED ENOUGH FOR A HUNDREDTHS-PLACE RATE (E.G. CL0029
004690*                7.15, 12.34) - WIDENED THE DIVISOR TO 6 DECIMALS CL0030
004695*                AND DROPPED THE INTERMEDIATE ROUNDED SO ONLY     CL0031
004698*                UNIT-PRICE-BASE ITSELF IS ROUNDED - REQ 2241.    CL0032
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.    LINECALC.
005000 AUTHOR.        R. OKAFOR.
005100 INSTALLATION.  SHOPFRONT DATA CENTER.
005200 DATE-WRITTEN.  03/14/89.
005300 DATE-COMPILED.
005400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200******************************************************************
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500*
006600 01  WS-PROGRAM-STATUS-REC.
006700     05  WS-PROGRAM-STATUS       PIC X(30)  VALUE SPACES.
006800     05  FILLER                  PIC X(10).
006900
007000 77  WS-CALL-COUNT               PIC S9(7) COMP VALUE ZERO.
007100
007200 01  WS-CALC-FIELDS.
007300     05  WS-TAX-DIVISOR          PIC S9(2)V9(6) COMP-3.
007400     05  WS-TAX-RATE-WORK        PIC S9(3)V99  COMP-3.
007500     05  FILLER                  PIC X(04).
007600
007700 01  WS-EDIT-AMOUNTS.
007800     05  WS-EDIT-TOTAL           PIC ZZZZZZZ9.99.
007900     05  WS-EDIT-TOTAL-R  REDEFINES WS-EDIT-TOTAL  PIC X(12).
008000     05  WS-EDIT-BASE            PIC ZZZZZZZ9.99.
008100     05  WS-EDIT-BASE-R   REDEFINES WS-EDIT-BASE   PIC X(12).
008200     05  WS-EDIT-TAX             PIC ZZZZZZZ9.99.
008300     05  WS-EDIT-TAX-R    REDEFINES WS-EDIT-TAX    PIC X(12).
008400     05  FILLER                  PIC X(04).
008500
008600******************************************************************
008700 LINKAGE SECTION.
008800*
008900 01  LK-LINE-QTY                 PIC S9(7)V999.
009000 01  LK-UNIT-PRICE-INCL          PIC S9(8)V99.
009100 01  LK-TAX-RATE                 PIC S9(3)V99.
009200
009300 01  LK-RESULT-AREA.
009400     05  LK-UNIT-PRICE-BASE      PIC S9(8)V99.
009500     05  LK-UNIT-TAX             PIC S9(8)V99.
009600     05  LK-BASE-AMOUNT          PIC S9(10)V99.
009700     05  LK-TAX-AMOUNT           PIC S9(10)V99.
009800     05  LK-TOTAL-AMOUNT         PIC S9(10)V99.
009900     05  FILLER                  PIC X(06).
010000******************************************************************
010100 PROCEDURE DIVISION USING LK-LINE-QTY
010200                          LK-UNIT-PRICE-INCL
010300                          LK-TAX-RATE
010400                          LK-RESULT-AREA.
010500*
010600 000-MAIN.
010700     MOVE 'LINECALC STARTED'  TO WS-PROGRAM-STATUS.
010800     ADD +1                  TO WS-CALL-COUNT.
010900     PERFORM 100-CALCULATE.
011000     MOVE 'LINECALC ENDED'    TO WS-PROGRAM-STATUS.
011100     GOBACK.
011200*
011300 100-CALCULATE.
011400     MOVE 'CALCULATING LINE AMOUNTS' TO WS-PROGRAM-STATUS.
011500     IF LK-LINE-QTY = ZERO
011600         PERFORM 150-ZERO-RESULT
011700         GO TO 100-CALCULATE-EXIT.
011800*    *** BACK OUT THE TAX-EXCLUSIVE UNIT PRICE FROM THE
011900*    *** TAX-INCLUSIVE LIST PRICE CARRIED ON THE PRODUCT MASTER.
011910*    *** THE DIVISOR IS HELD AT SIX DECIMALS AND IS NOT ROUNDED -  CL0026
011920*    *** ONLY THE FINAL UNIT-PRICE-BASE IS ROUNDED, PER REQ 2241.  CL0032
012000     MOVE LK-TAX-RATE TO WS-TAX-RATE-WORK.
012100     COMPUTE WS-TAX-DIVISOR =
012200         1 + (WS-TAX-RATE-WORK / 100).
012300     COMPUTE LK-UNIT-PRICE-BASE ROUNDED =
012400         LK-UNIT-PRICE-INCL / WS-TAX-DIVISOR.
012500     COMPUTE LK-UNIT-TAX ROUNDED =
012600         LK-UNIT-PRICE-INCL - LK-UNIT-PRICE-BASE.
012700*    *** EXTEND THE UNIT AMOUNTS BY THE LINE QUANTITY.  EACH OF
012710*    *** THE THREE EXTENDED AMOUNTS IS ROUNDED ON ITS OWN - DO
012720*    *** NOT BACK TAX-AMOUNT INTO TOTAL MINUS BASE, THE PENNY
012730*    *** RESIDUE BETWEEN THEM IS EXPECTED - REQ 2233/CL0021.
012800     COMPUTE LK-BASE-AMOUNT ROUNDED =
012900         LK-UNIT-PRICE-BASE * LK-LINE-QTY.
013000     COMPUTE LK-TOTAL-AMOUNT ROUNDED =
013100         LK-UNIT-PRICE-INCL * LK-LINE-QTY.
013200     COMPUTE LK-TAX-AMOUNT ROUNDED =
013300         LK-UNIT-TAX * LK-LINE-QTY.
013400     MOVE LK-TOTAL-AMOUNT TO WS-EDIT-TOTAL.
013500     MOVE LK-BASE-AMOUNT  TO WS-EDIT-BASE.
013600     MOVE LK-TAX-AMOUNT   TO WS-EDIT-TAX.
013700 100-CALCULATE-EXIT.
013800     EXIT.
013900*
014000 150-ZERO-RESULT.
014100     MOVE ZERO TO LK-UNIT-PRICE-BASE
014200                  LK-UNIT-TAX
014300                  LK-BASE-AMOUNT
014400                  LK-TAX-AMOUNT
014500                  LK-TOTAL-AMOUNT.
014600 150-ZERO-RESULT-EXIT.
014700     EXIT.
014800*  END OF PROGRAM LINECALC
