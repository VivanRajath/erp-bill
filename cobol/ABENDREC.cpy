000100******************************************************************
000200*    ABENDREC  -  ABEND DIAGNOSTIC WORK AREA                     *
000300*    SET JUST BEFORE A GO TO 1000-ABEND-RTN SO THE OPERATOR      *
000400*    CONSOLE MESSAGE SHOWS WHICH PARAGRAPH AND WHY.              *
000500*                                                                *
000600*    SANDBOX ORIGINALLY REFERENCED "COPY ABENDREC" FOR ITS OWN   *
000700*    HOSPITAL-FILE ABEND HANDLING BUT THE COPYBOOK WAS NEVER     *
000800*    SHIPPED; THIS IS THAT MISSING COPYBOOK.                     *
000900******************************************************************
001000 01  ABEND-WORK-AREA.
001100     05  ABEND-PARA              PIC X(20)  VALUE SPACES.
001200     05  ABEND-REASON            PIC X(60)  VALUE SPACES.
001300     05  ABEND-PROGRAM           PIC X(08)  VALUE SPACES.
001400     05  FILLER                  PIC X(04).
