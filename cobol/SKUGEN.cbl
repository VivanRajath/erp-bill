000100******************************************************************
000200* PROGRAM:  SKUGEN                                               *
000300*           Product code generator.                             *
000400*                                                                *
000500* AUTHOR :  R. OKAFOR                                            *
000600*           RETAIL SYSTEMS GROUP                                 *
000700*                                                                *
000800* INSTALLATION.  SHOPFRONT DATA CENTER.                          *
000900* DATE-WRITTEN.  04/02/89.                                       *
001000* DATE-COMPILED.                                                 *
001100* SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.               *
001200*                                                                *
001300* Builds the SKU code and barcode for a product master row       *
001400* that was set up without one, so the nightly posting jobs       *
001500* never have to write a blank SKU or barcode out to the master.  *
001600*                                                                *
001700* LINKAGE:                                                       *
001800*   1. LK-PROD-ID        product id        (passed and not       *
001900*                        changed)                                *
002000*   2. LK-PROD-NAME      product name       (passed and not      *
002100*                        changed)                                *
002200*   3. LK-PROD-COLLECTION  collection name (passed and not       *
002250*                        changed)                                *
002260*   4. LK-CODE-AREA      SKU and barcode   (passed and modified) *
002300******************************************************************
002400*                     CHANGE LOG                                 *
002500******************************************************************
002600* 04/02/89  ROK  ORIGINAL WRITE-UP - SKU ONLY, NO BARCODE.       CL0001
002700* 06/18/89  ROK  ADDED BARCODE GENERATION FOR THE PRICE-TAG      CL0002
002800*                PRINTER PROJECT - REQ 1167.                    CL0003
002900* 02/09/91  DKS  COLLECTION PREFIX NOW TRUNCATED/PADDED TO 4     CL0004
003000*                CHARS INSTEAD OF VARYING LENGTH - REQ 1340.    CL0005
003100* 08/23/92  DKS  CHECK DIGIT ADDED TO BARCODE, MOD-10 WEIGHTED.  CL0006
003200* 03/15/94  PNM  FIXED CHECK-DIGIT COMPUTE - WEIGHTS WERE        CL0007
003300*                APPLIED RIGHT TO LEFT INSTEAD OF LEFT TO       CL0008
003400*                RIGHT - REQ 1511.                              CL0009
003500* 01/10/96  PNM  SERIAL COUNTER WIDENED FROM 4 TO 6 DIGITS -     CL0010
003600*                4 DIGITS WAS ABOUT TO ROLL OVER - REQ 1577.     CL0011
003700* 12/03/98  RV   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,    CL0012
003800*                NOTHING TO REMEDIATE.  SIGNED OFF PER Y2K LOG. CL0013
003900* 06/30/99  RV   Y2K FOLLOW-UP - CONFIRMED WITH QA, NO CHANGE.   CL0014
004000* 09/19/02  TLB  SKU PREFIX LETTER CHANGED FROM 'P' TO 'SK' SO   CL0015
004100*                IT DOESN'T COLLIDE WITH THE PURCHASE ORDER     CL0016
004200*                CODES OUT OF STKPOST - REQ 2041.               CL0017
004300* 07/07/04  TLB  MINOR - COMMENTS ONLY, NO LOGIC CHANGE.        CL0018
004310* 03/14/06  JLH  REBUILT SKU/BARCODE TO BUILD FROM THE PRODUCT   CL0019
004320*                NAME + COLLECTION + ID INSTEAD OF THE OLD       CL0020
004330*                SERIAL-COUNTER/MOD-10 CHECK-DIGIT SCHEME -      CL0021
004340*                REQ 2210, TO MATCH THE NEW PRICE-TAG LAYOUT.    CL0022
004350* 03/14/06  JLH  LK-PROD-NAME ADDED TO THE LINKAGE SO THE NAME    CL0023
004360*                STEM CAN BE DERIVED HERE INSTEAD OF BY EACH     CL0024
004370*                CALLER - REQ 2210.                              CL0025
004400******************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.    SKUGEN.
004700 AUTHOR.        R. OKAFOR.
004800 INSTALLATION.  SHOPFRONT DATA CENTER.
004900 DATE-WRITTEN.  04/02/89.
005000 DATE-COMPILED.
005100 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000*
006100 01  WORK-VARIABLES.
006200     05  PROGRAM-STATUS          PIC X(30)      VALUE SPACES.
006400     05  STRIP-IN-IDX            PIC S9(4) COMP SYNC.
006500     05  STRIP-OUT-IDX           PIC S9(4) COMP SYNC.
006600
006900 77  WS-CALL-COUNT               PIC S9(7) COMP VALUE ZERO.
007000
007100 01  WS-NAME-STRIPPED-AREA.
007200     05  WS-NAME-UPPER           PIC X(30) VALUE SPACES.
007300     05  WS-NAME-STRIPPED        PIC X(30) VALUE SPACES.
007350 01  WS-NAME-STRIPPED-R REDEFINES WS-NAME-STRIPPED-AREA.
007360*    *** THREE-CHAR VIEW OF THE NAME STEM USED TO BUILD THE SKU
007370*    *** AND BARCODE - SAME IDEA AS THE OLD COLLECTION-PREFIX
007380*    *** REDEFINE, JUST ON THE NAME FIELD NOW.
007390     05  FILLER                  PIC X(30).
007391     05  WS-NAME-FIRST-3         PIC X(03).
007392     05  FILLER                  PIC X(27).
007400
007500 01  WS-COLL-STRIPPED-AREA.
007600     05  WS-COLL-UPPER           PIC X(20) VALUE SPACES.
007700     05  WS-COLL-STRIPPED        PIC X(20) VALUE SPACES.
007750 01  WS-COLL-STRIPPED-R REDEFINES WS-COLL-STRIPPED-AREA.
007760*    *** THREE-CHAR VIEW OF THE COLLECTION STEM.
007770     05  FILLER                  PIC X(20).
007780     05  WS-COLL-FIRST-3         PIC X(03).
007790     05  FILLER                  PIC X(17).
007800
008000 01  WS-ID-EDIT-AREA.
008100     05  WS-ID-EDIT              PIC 9(06)      VALUE ZERO.
008200     05  FILLER                  PIC X(04).
008250 01  WS-ID-EDIT-R REDEFINES WS-ID-EDIT-AREA.
008260*    *** DIGIT VIEW - CONFIRMS THE PRODUCT ID DIDN'T COME IN
008270*    *** ZERO, WHICH WOULD PRODUCE A MEANINGLESS "000000" SUFFIX
008280*    *** ON BOTH CODES.
008300         05  WS-ID-DIGIT         PIC 9 OCCURS 6 TIMES.
008400         05  FILLER              PIC X(04).
008410*
008420 01  WS-CODE-STEMS.
008430     05  WS-SKU-NAME-STEM        PIC X(03)      VALUE SPACES.
008440     05  WS-BC-NAME-STEM         PIC X(03)      VALUE SPACES.
008450     05  WS-COLL-STEM            PIC X(03)      VALUE SPACES.
008460     05  FILLER                  PIC X(06).
008500******************************************************************
008600 LINKAGE SECTION.
008700*
008800 01  LK-PROD-ID                  PIC 9(6).
008850 01  LK-PROD-NAME                PIC X(30).
008900 01  LK-PROD-COLLECTION          PIC X(20).
009000
009100 01  LK-CODE-AREA.
009200     05  LK-PROD-SKU             PIC X(12).
009300     05  LK-PROD-BARCODE         PIC X(12).
009400******************************************************************
009500 PROCEDURE DIVISION USING LK-PROD-ID
009550                          LK-PROD-NAME
009600                          LK-PROD-COLLECTION
009700                          LK-CODE-AREA.
009800*
009900 000-MAIN.
010000     MOVE 'SKUGEN STARTED' TO PROGRAM-STATUS.
010100     ADD +1 TO WS-CALL-COUNT.
010200     PERFORM 100-BUILD-CODES.
010300     MOVE 'SKUGEN ENDED'   TO PROGRAM-STATUS.
010400     GOBACK.
010500*
010600 100-BUILD-CODES.
010700     MOVE 'BUILDING SKU AND BARCODE' TO PROGRAM-STATUS.
010800     PERFORM 150-STRIP-AND-UPPER-NAME THRU 150-EXIT.
010810     PERFORM 160-STRIP-AND-UPPER-COLL THRU 160-EXIT.
010820     MOVE LK-PROD-ID TO WS-ID-EDIT.
010830     IF WS-ID-DIGIT (1) = 0 AND WS-ID-DIGIT (2) = 0
010840        AND WS-ID-DIGIT (3) = 0 AND WS-ID-DIGIT (4) = 0
010850        AND WS-ID-DIGIT (5) = 0 AND WS-ID-DIGIT (6) = 0
010860         DISPLAY 'SKUGEN - WARNING, PRODUCT ID IS ZERO'
010870     END-IF.
010900     PERFORM 200-BUILD-SKU.
010910     PERFORM 300-BUILD-BARCODE.
011000 100-BUILD-CODES-EXIT.
011100     EXIT.
011200*
011210 150-STRIP-AND-UPPER-NAME.
011220*    *** UPPERCASE THE NAME, THEN SQUEEZE OUT ALL THE SPACES SO
011230*    *** 'RED SOX' COMES OUT AS 'REDSOX' FOR THE STEM BELOW.
011240     MOVE LK-PROD-NAME TO WS-NAME-UPPER.
011250     INSPECT WS-NAME-UPPER CONVERTING
011260         'abcdefghijklmnopqrstuvwxyz' TO
011270         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
011280     MOVE SPACES TO WS-NAME-STRIPPED.
011290     MOVE ZERO   TO STRIP-OUT-IDX.
011300     PERFORM 155-STRIP-ONE-NAME-CHAR THRU 155-EXIT
011310         VARYING STRIP-IN-IDX FROM 1 BY 1 UNTIL STRIP-IN-IDX > 30.
011320 150-EXIT.
011330     EXIT.
011340*
011350 155-STRIP-ONE-NAME-CHAR.
011360     IF WS-NAME-UPPER (STRIP-IN-IDX:1) NOT = SPACE
011370         ADD 1 TO STRIP-OUT-IDX
011380         IF STRIP-OUT-IDX NOT > 30
011390             MOVE WS-NAME-UPPER (STRIP-IN-IDX:1)
011400                 TO WS-NAME-STRIPPED (STRIP-OUT-IDX:1)
011410         END-IF
011420     END-IF.
011430 155-EXIT.
011440     EXIT.
011450*
011460 160-STRIP-AND-UPPER-COLL.
011470*    *** SAME SQUEEZE AS 150, APPLIED TO THE COLLECTION NAME.
011480     MOVE LK-PROD-COLLECTION TO WS-COLL-UPPER.
011490     INSPECT WS-COLL-UPPER CONVERTING
011500         'abcdefghijklmnopqrstuvwxyz' TO
011510         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
011520     MOVE SPACES TO WS-COLL-STRIPPED.
011530     MOVE ZERO   TO STRIP-OUT-IDX.
011540     PERFORM 165-STRIP-ONE-COLL-CHAR THRU 165-EXIT
011550         VARYING STRIP-IN-IDX FROM 1 BY 1 UNTIL STRIP-IN-IDX > 20.
011560 160-EXIT.
011570     EXIT.
011580*
011590 165-STRIP-ONE-COLL-CHAR.
011600     IF WS-COLL-UPPER (STRIP-IN-IDX:1) NOT = SPACE
011610         ADD 1 TO STRIP-OUT-IDX
011620         IF STRIP-OUT-IDX NOT > 20
011630             MOVE WS-COLL-UPPER (STRIP-IN-IDX:1)
011640                 TO WS-COLL-STRIPPED (STRIP-OUT-IDX:1)
011650         END-IF
011660     END-IF.
011670 165-EXIT.
011680     EXIT.
011690*
011700 200-BUILD-SKU.
011710*    *** SKU = FIRST 3 OF THE STRIPPED/UPPERCASED NAME (OR 'PRD'
011720*    *** IF THE NAME WAS BLANK), FIRST 3 OF THE STRIPPED
011730*    *** COLLECTION (OR 'GEN' IF THERE ISN'T ONE), THEN THE
011740*    *** SIX-DIGIT PRODUCT ID - REQ 2210.
011750     IF WS-NAME-STRIPPED = SPACES
011760         MOVE 'PRD' TO WS-SKU-NAME-STEM
011770     ELSE
011780         MOVE WS-NAME-FIRST-3 TO WS-SKU-NAME-STEM
011790     END-IF.
011800     IF WS-COLL-STRIPPED = SPACES
011810         MOVE 'GEN' TO WS-COLL-STEM
011820     ELSE
011830         MOVE WS-COLL-FIRST-3 TO WS-COLL-STEM
011840     END-IF.
011850     STRING WS-SKU-NAME-STEM DELIMITED BY SIZE
011860            WS-COLL-STEM     DELIMITED BY SIZE
011870            WS-ID-EDIT       DELIMITED BY SIZE
011880       INTO LK-PROD-SKU.
012700 200-BUILD-SKU-EXIT.
012800     EXIT.
012900*
013000 300-BUILD-BARCODE.
013100*    *** BARCODE USES THE SAME THREE-STEM CONSTRUCTION AS THE
013200*    *** SKU - THE ONLY DIFFERENCE IS THE NAME FALLBACK, WHICH
013300*    *** IS THE FIRST 3 LETTERS OF 'PRODUCT' INSTEAD OF 'PRD' -
013400*    *** REQ 2210.  WS-COLL-STEM WAS ALREADY SET BY 200 ABOVE.
013500     IF WS-NAME-STRIPPED = SPACES
013600         MOVE 'PRO' TO WS-BC-NAME-STEM
013700     ELSE
013800         MOVE WS-NAME-FIRST-3 TO WS-BC-NAME-STEM
013900     END-IF.
014000     STRING WS-BC-NAME-STEM  DELIMITED BY SIZE
014010            WS-COLL-STEM     DELIMITED BY SIZE
014020            WS-ID-EDIT       DELIMITED BY SIZE
014030       INTO LK-PROD-BARCODE.
014100 300-BUILD-BARCODE-EXIT.
014200     EXIT.
016260*  END OF PROGRAM SKUGEN
