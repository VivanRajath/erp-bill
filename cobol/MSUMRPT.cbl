000100******************************************************************
000200* PROGRAM:  MSUMRPT                                               *
000300*           Monthly sales/purchase summary report.                *
000400*                                                                 *
000500* AUTHOR :  P. N. MEYER                                          *
000600*           RETAIL SYSTEMS GROUP                                 *
000700*                                                                 *
000800* INSTALLATION.  SHOPFRONT DATA CENTER.                          *
000900* DATE-WRITTEN.  03/02/90.                                       *
001000* DATE-COMPILED.                                                 *
001100* SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.               *
001200*                                                                *
001300* Selects every INVOICE header dated in the run's report month,  *
001400* prints one line per invoice, rolls PURCHASE reason entries     *
001500* off the STOCK-MOVEMENT file into a spending total for the same *
001600* month, and prints the shop's earnings/spending/profit block.   *
001700*                                                                *
001800* THE REPORT MONTH IS SUPPLIED ON A ONE-CARD PARAMETER FILE,     *
001900* //PARMCARD DD, COLUMNS 1-6, FORMAT YYYYMM.  IF THE CARD IS     *
002000* MISSING OR UNREADABLE THE RUN DEFAULTS TO DECEMBER 9999 SO A   *
002100* BAD PARM SHOWS UP AS AN EMPTY REPORT, NOT AN ABEND.             *
002200******************************************************************
002300*                     CHANGE LOG                                 *
002400******************************************************************
002500* 03/02/90  PNM  ORIGINAL WRITE-UP, LIFTED FROM THE AGED TRIAL    CL0001
002600*                BALANCE SKELETON (CNTRLBRK) - DROPPED THE SORT,  CL0002
002700*                THE PER-CUSTOMER BREAK AND THE AGED BUCKETS -    CL0003
002800*                REQ 1288.                                       CL0004
002900* 09/14/90  PNM  ADDED THE STOCK-MOVEMENT PASS FOR MONTHLY        CL0005
003000*                SPENDING - REQ 1301.                            CL0006
003100* 01/22/92  DKS  SHOP NAME NOW PULLED FROM SHOPPROF INSTEAD OF   CL0007
003200*                A HARD-CODED TITLE LITERAL - REQ 1355.          CL0008
003300* 07/19/93  DKS  MONTH-NAME TABLE ADDED TO THE TITLE LINE - WAS   CL0009
003400*                PRINTING THE MONTH AS A RAW 2-DIGIT NUMBER -    CL0010
003500*                REQ 1422.                                       CL0011
003600* 11/05/95  RV   FIXED PAGE-BREAK TEST ON THE DETAIL LOOP - WAS   CL0012
003700*                OVERFLOWING THE FORM BY ONE LINE - REQ 1486.    CL0013
003800* 12/21/98  RV   Y2K REVIEW - WIDENED THE PARM-CARD AND ALL      CL0014
003900*                INTERNAL YEAR FIELDS TO 4-DIGIT YEARS.  THE     CL0015
004000*                DEFAULT-PARM FALLBACK CHANGED FROM 009912 TO    CL0016
004100*                999912 SO IT NO LONGER SORTS LOW - REQ 1601.    CL0017
004200* 06/30/99  RV   Y2K FOLLOW-UP - CONFIRMED WITH QA, NO FURTHER    CL0018
004300*                CHANGE REQUIRED.                                CL0019
004400* 09/19/02  TLB  DETAIL LINE NOW SHOWS INV-PAY-STATUS INSTEAD OF  CL0020
004500*                ALWAYS "PENDING" - REQ 2039.                    CL0021
004600* 03/11/04  TLB  MINOR - COMMENTS ONLY, NO LOGIC CHANGE.         CL0022
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.    MSUMRPT.
005000 AUTHOR.        P. N. MEYER.
005100 INSTALLATION.  SHOPFRONT DATA CENTER.
005200 DATE-WRITTEN.  03/02/90.
005300 DATE-COMPILED.
005400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT PARM-CARD-FILE      ASSIGN TO PARMCARD
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS WS-PARM-STATUS.
006600     SELECT INVOICE-HEADER-FILE ASSIGN TO INVHDR
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS WS-INVHDR-STATUS.
006900     SELECT STOCK-MOVEMENT-FILE ASSIGN TO STKMOVE
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS IS WS-STKMOVE-STATUS.
007200     SELECT SHOP-PROFILE-FILE   ASSIGN TO SHOPPROF
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS WS-SHOPPROF-STATUS.
007500     SELECT REPORT-FILE         ASSIGN TO MSUMRPT
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS IS WS-RPT-STATUS.
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  PARM-CARD-FILE.
008100 01  PARM-CARD-REC               PIC X(80).
008200*
008300 FD  INVOICE-HEADER-FILE.
008400     COPY INVHDR.
008500*
008600 FD  STOCK-MOVEMENT-FILE.
008700     COPY STKMOVE.
008800*
008900 FD  SHOP-PROFILE-FILE.
009000     COPY SHOPPROF.
009100*
009200 FD  REPORT-FILE.
009300 01  REPORT-LINE                 PIC X(132).
009400******************************************************************
009500 WORKING-STORAGE SECTION.
009600*
009700 01  FILE-STATUS-CODES.
009800     05  WS-PARM-STATUS          PIC XX     VALUE '00'.
009900     05  WS-INVHDR-STATUS        PIC XX     VALUE '00'.
010000     05  WS-STKMOVE-STATUS       PIC XX     VALUE '00'.
010100     05  WS-SHOPPROF-STATUS      PIC XX     VALUE '00'.
010150     05  WS-RPT-STATUS           PIC XX     VALUE '00'.
010180     05  FILLER                  PIC X(04).
010200*
010300 01  PROGRAM-INDICATOR-SWITCHES.
010400     05  WS-EOF-INVOICE-SW       PIC XXX    VALUE 'NO '.
010500         88  EOF-INVOICE             VALUE 'YES'.
010600     05  WS-EOF-MOVEMENT-SW      PIC XXX    VALUE 'NO '.
010700         88  EOF-MOVEMENT            VALUE 'YES'.
010800     05  FILLER                  PIC X(04).
010900*
011000 01  WS-PARM-CARD-REC.
011100     05  WS-PARM-YYYYMM          PIC 9(6)   VALUE 999912.
011200     05  FILLER                  PIC X(74).
011300 01  WS-PARM-FIELDS   REDEFINES  WS-PARM-CARD-REC.
011400     05  WS-PARM-YYYY            PIC 9(4).
011500     05  WS-PARM-MM              PIC 9(2).
011600     05  FILLER                  PIC X(74).
011700*
011800 01  WS-DATE-WORK.
011900     05  WS-INV-YYYYMM           PIC 9(6)   VALUE ZERO.
011950     05  WS-MOVE-YYYYMM          PIC 9(6)   VALUE ZERO.
011980     05  FILLER                  PIC X(04).
012100*
012200 01  MONTH-NAME-LITERALS.
012300     05  FILLER  PIC X(9)  VALUE 'JANUARY  '.
012400     05  FILLER  PIC X(9)  VALUE 'FEBRUARY '.
012500     05  FILLER  PIC X(9)  VALUE 'MARCH    '.
012600     05  FILLER  PIC X(9)  VALUE 'APRIL    '.
012700     05  FILLER  PIC X(9)  VALUE 'MAY      '.
012800     05  FILLER  PIC X(9)  VALUE 'JUNE     '.
012900     05  FILLER  PIC X(9)  VALUE 'JULY     '.
013000     05  FILLER  PIC X(9)  VALUE 'AUGUST   '.
013100     05  FILLER  PIC X(9)  VALUE 'SEPTEMBER'.
013200     05  FILLER  PIC X(9)  VALUE 'OCTOBER  '.
013300     05  FILLER  PIC X(9)  VALUE 'NOVEMBER '.
013400     05  FILLER  PIC X(9)  VALUE 'DECEMBER '.
013500 01  MONTH-NAME-TABLE REDEFINES MONTH-NAME-LITERALS.
013600     05  MONTH-NAME-ENTRY        PIC X(9)  OCCURS 12 TIMES.
013700*
013800 01  WS-REPORT-CONTROLS.
013900     05  WS-PAGE-COUNT           PIC S9(4) COMP   VALUE ZERO.
014000     05  WS-LINES-PER-PAGE       PIC S9(4) COMP   VALUE +50.
014100     05  WS-LINES-USED           PIC S9(4) COMP   VALUE ZERO.
014200     05  WS-LINE-SPACING         PIC S9(4) COMP   VALUE +1.
014250     05  FILLER                  PIC X(04).
014300*
014400 01  WS-ACCUMULATORS.
014500     05  WS-INV-READ-CTR         PIC S9(7) COMP-3 VALUE ZERO.
014600     05  WS-MOVE-READ-CTR        PIC S9(7) COMP-3 VALUE ZERO.
014700     05  WS-INVOICE-COUNT        PIC S9(7) COMP-3 VALUE ZERO.
014800     05  WS-TOTAL-EARNINGS       PIC S9(10)V99    VALUE ZERO.
014900     05  WS-TOTAL-SPENDING       PIC S9(10)V99    VALUE ZERO.
015000     05  WS-PROFIT               PIC S9(10)V99    VALUE ZERO.
015050     05  FILLER                  PIC X(04).
015100*
015200 01  WS-SHOP-NAME-HOLD           PIC X(30)  VALUE SPACES.
015300*
015400 01  HL-HEADER-1.
015500     05  FILLER            PIC X(1)   VALUE SPACES.
015600     05  FILLER            PIC X(18)  VALUE 'MONTHLY SUMMARY - '.
015700     05  RPT-MONTH-NAME    PIC X(9).
015800     05  FILLER            PIC X(1)   VALUE SPACE.
015900     05  RPT-YEAR          PIC 9(4).
016000     05  FILLER            PIC X(20)  VALUE SPACES.
016100     05  FILLER            PIC X(5)   VALUE 'PAGE '.
016200     05  RPT-PAGE-NO       PIC ZZZ.
016300     05  FILLER            PIC X(74)  VALUE SPACES.
016400*
016500 01  HL-HEADER-2.
016600     05  FILLER            PIC X(1)   VALUE SPACES.
016700     05  RPT-SHOP-NAME     PIC X(30).
016800     05  FILLER            PIC X(101) VALUE SPACES.
016900*
017000 01  HL-HEADER-3.
017100     05  FILLER            PIC X(1)   VALUE SPACES.
017200     05  FILLER            PIC X(17)  VALUE 'INVOICE NUMBER'.
017300     05  FILLER            PIC X(5)   VALUE SPACES.
017400     05  FILLER            PIC X(4)   VALUE 'DATE'.
017500     05  FILLER            PIC X(6)   VALUE SPACES.
017600     05  FILLER            PIC X(8)   VALUE 'CUSTOMER'.
017700     05  FILLER            PIC X(22)  VALUE SPACES.
017800     05  FILLER            PIC X(12)  VALUE 'TOTAL AMOUNT'.
017900     05  FILLER            PIC X(4)   VALUE SPACES.
018000     05  FILLER            PIC X(6)   VALUE 'STATUS'.
018100     05  FILLER            PIC X(47) VALUE SPACES.
018200*
018300 01  DL-DETAIL.
018400     05  FILLER            PIC X(1)   VALUE SPACES.
018500     05  INV-NUMBER-DL     PIC X(12).
018600     05  FILLER            PIC X(9)   VALUE SPACES.
018700     05  INV-DATE-DL       PIC 9(8).
018800     05  FILLER            PIC X(2)   VALUE SPACES.
018900     05  CUST-NAME-DL      PIC X(30).
019000     05  FILLER            PIC X(1)   VALUE SPACES.
019100     05  TOTAL-AMT-DL      PIC Z,ZZZ,ZZ9.99-.
019200     05  FILLER            PIC X(5)   VALUE SPACES.
019300     05  STATUS-DL         PIC X(10).
019400     05  FILLER            PIC X(43) VALUE SPACES.
019500*
019600 01  TL-INVOICE-TOTAL.
019700     05  FILLER            PIC X(1)   VALUE SPACES.
019800     05  FILLER            PIC X(6)   VALUE 'TOTAL:'.
019900     05  FILLER            PIC X(46) VALUE SPACES.
020000     05  TOTAL-INV-TL      PIC Z,ZZZ,ZZ9.99-.
020100     05  FILLER            PIC X(60) VALUE SPACES.
020200*
020300 01  SL-SUMMARY-LINE.
020400     05  FILLER            PIC X(1)   VALUE SPACES.
020500     05  SUMMARY-LABEL-SL  PIC X(20).
020600     05  FILLER            PIC X(3)   VALUE SPACES.
020700     05  SUMMARY-VALUE-SL  PIC Z,ZZZ,ZZ9.99-.
020800     05  FILLER            PIC X(4)   VALUE SPACES.
020900     05  SUMMARY-COUNT-SL  PIC ZZZ,ZZ9.
021000     05  FILLER            PIC X(85) VALUE SPACES.
021100*
021200 01  WS-EDIT-PROFIT.
021300     05  WS-EDIT-PROFIT-AMT  PIC Z,ZZZ,ZZ9.99-.
021350     05  FILLER              PIC X(04).
021400 01  WS-EDIT-PROFIT-R REDEFINES WS-EDIT-PROFIT.
021410*    *** TRAILING-BYTE VIEW - THE MINUS SIGN ON THE EDITED
021420*    *** AMOUNT FLOATS TO THE LAST PRINT POSITION, NOT THE
021430*    *** FIRST, SO THE CHECK AT 500-PRINT-SUMMARY-BLOCK LOOKS
021440*    *** HERE, NOT AT BYTE ONE - REQ 1288 FOLLOW-UP.
021450     05  FILLER              PIC X(12).
021500     05  WS-EDIT-PROFIT-SIGN PIC X.
021600     05  FILLER              PIC X(04).
021700*
021800 01  DISPLAY-LINE.
021900     05  DISP-MESSAGE      PIC X(45).
021950     05  DISP-VALUE        PIC ZZZ,ZZ9.
021980     05  FILLER            PIC X(04).
022100******************************************************************
022200 PROCEDURE DIVISION.
022300*
022400 000-MAINLINE SECTION.
022500*
022600     PERFORM 900-OPEN-FILES THRU 900-OPEN-FILES-EXIT.
022700     PERFORM 100-READ-PARM-CARD THRU 100-READ-PARM-CARD-EXIT.
022800     PERFORM 150-LOAD-SHOP-PROFILE THRU
022900                                   150-LOAD-SHOP-PROFILE-EXIT.
023000     PERFORM 800-HEADINGS THRU 800-HEADINGS-EXIT.
023100     PERFORM 210-READ-INVOICE THRU 210-READ-INVOICE-EXIT.
023200     PERFORM 200-PROCESS-INVOICES THRU 200-PROCESS-INVOICES-EXIT
023300         UNTIL EOF-INVOICE.
023400     PERFORM 300-PRINT-INVOICE-TOTAL THRU
023500                                   300-PRINT-INVOICE-TOTAL-EXIT.
023600     PERFORM 410-READ-MOVEMENT THRU 410-READ-MOVEMENT-EXIT.
023700     PERFORM 400-ACCUM-SPENDING THRU 400-ACCUM-SPENDING-EXIT
023800         UNTIL EOF-MOVEMENT.
023900     PERFORM 500-PRINT-SUMMARY-BLOCK THRU
024000                                   500-PRINT-SUMMARY-BLOCK-EXIT.
024100     PERFORM 550-DISPLAY-PROG-DIAG THRU
024200                                   550-DISPLAY-PROG-DIAG-EXIT.
024300     PERFORM 950-CLOSE-FILES THRU 950-CLOSE-FILES-EXIT.
024400     MOVE ZERO TO RETURN-CODE.
024500     GOBACK.
024600*
024700 100-READ-PARM-CARD.
024800*
024900     READ PARM-CARD-FILE INTO WS-PARM-CARD-REC
025000         AT END
025100             DISPLAY 'ERROR!!  NO PARAMETER CARD - DEFAULTING'
025200             MOVE 999912 TO WS-PARM-YYYYMM.
025300*
025400 100-READ-PARM-CARD-EXIT.
025500     EXIT.
025600*
025700 150-LOAD-SHOP-PROFILE.
025800*
025900     OPEN INPUT SHOP-PROFILE-FILE.
026000     READ SHOP-PROFILE-FILE INTO SHOP-PROFILE-REC
026100         AT END MOVE SPACES TO SHOP-NAME.
026200     MOVE SHOP-NAME TO WS-SHOP-NAME-HOLD.
026300     CLOSE SHOP-PROFILE-FILE.
026400*
026500 150-LOAD-SHOP-PROFILE-EXIT.
026600     EXIT.
026700*
026800 200-PROCESS-INVOICES.
026900*
027000     COMPUTE WS-INV-YYYYMM = (INV-DATE-YYYY * 100) +
027100                              INV-DATE-MM.
027200     IF WS-INV-YYYYMM = WS-PARM-YYYYMM
027300        PERFORM 220-SELECT-AND-PRINT THRU 220-SELECT-AND-PRINT-EXIT
027400     ELSE
027500        NEXT SENTENCE.
027600     PERFORM 210-READ-INVOICE THRU 210-READ-INVOICE-EXIT.
027700*
027800 200-PROCESS-INVOICES-EXIT.
027900     EXIT.
028000*
028100 210-READ-INVOICE.
028200*
028300     READ INVOICE-HEADER-FILE INTO INVOICE-HEADER-REC
028400         AT END MOVE 'YES' TO WS-EOF-INVOICE-SW
028500                GO TO 210-READ-INVOICE-EXIT.
028600     ADD 1 TO WS-INV-READ-CTR.
028700*
028800 210-READ-INVOICE-EXIT.
028900     EXIT.
029000*
029100 220-SELECT-AND-PRINT.
029200*
029300     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
029400        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
029500           PERFORM 800-HEADINGS THRU 800-HEADINGS-EXIT.
029600     MOVE INV-NUMBER    TO INV-NUMBER-DL.
029700     MOVE INV-DATE      TO INV-DATE-DL.
029800     MOVE INV-CUST-NAME TO CUST-NAME-DL.
029900     MOVE INV-TOTAL-INCL TO TOTAL-AMT-DL.
030000     MOVE INV-PAY-STATUS TO STATUS-DL.
030100     WRITE REPORT-LINE FROM DL-DETAIL
030200         AFTER ADVANCING WS-LINE-SPACING.
030300     ADD WS-LINE-SPACING TO WS-LINES-USED.
030400     MOVE 1 TO WS-LINE-SPACING.
030500     ADD INV-TOTAL-INCL TO WS-TOTAL-EARNINGS.
030600     ADD 1 TO WS-INVOICE-COUNT.
030700*
030800 220-SELECT-AND-PRINT-EXIT.
030900     EXIT.
031000*
031100 300-PRINT-INVOICE-TOTAL.
031200*
031300     MOVE 2 TO WS-LINE-SPACING.
031400     MOVE WS-TOTAL-EARNINGS TO TOTAL-INV-TL.
031500     WRITE REPORT-LINE FROM TL-INVOICE-TOTAL
031600         AFTER ADVANCING WS-LINE-SPACING.
031700     ADD WS-LINE-SPACING TO WS-LINES-USED.
031800*
031900 300-PRINT-INVOICE-TOTAL-EXIT.
032000     EXIT.
032100*
032200 400-ACCUM-SPENDING.
032300*
032400     IF MOV-IS-PURCHASE AND MOV-UNIT-COST IS GREATER THAN ZERO
032500        COMPUTE WS-MOVE-YYYYMM = (MOV-DATE-YYYY * 100) +
032600                                   MOV-DATE-MM
032700        IF WS-MOVE-YYYYMM = WS-PARM-YYYYMM
032800           COMPUTE WS-TOTAL-SPENDING ROUNDED =
032900                   WS-TOTAL-SPENDING +
033000                   (MOV-QTY-CHANGE * MOV-UNIT-COST)
033100        ELSE
033200           NEXT SENTENCE
033300     ELSE
033400        NEXT SENTENCE.
033500     PERFORM 410-READ-MOVEMENT THRU 410-READ-MOVEMENT-EXIT.
033600*
033700 400-ACCUM-SPENDING-EXIT.
033800     EXIT.
033900*
034000 410-READ-MOVEMENT.
034100*
034200     READ STOCK-MOVEMENT-FILE INTO STOCK-MOVEMENT-REC
034300         AT END MOVE 'YES' TO WS-EOF-MOVEMENT-SW
034400                GO TO 410-READ-MOVEMENT-EXIT.
034500     ADD 1 TO WS-MOVE-READ-CTR.
034600*
034700 410-READ-MOVEMENT-EXIT.
034800     EXIT.
034900*
035000 500-PRINT-SUMMARY-BLOCK.
035100*
035200     COMPUTE WS-PROFIT = WS-TOTAL-EARNINGS - WS-TOTAL-SPENDING.
035300     MOVE 2 TO WS-LINE-SPACING.
035400     WRITE REPORT-LINE FROM SL-SUMMARY-LINE
035500         AFTER ADVANCING WS-LINE-SPACING.
035600     MOVE 1 TO WS-LINE-SPACING.
035700     MOVE SPACES TO SL-SUMMARY-LINE.
035800     MOVE 'TOTAL EARNINGS'    TO SUMMARY-LABEL-SL.
035900     MOVE WS-TOTAL-EARNINGS   TO SUMMARY-VALUE-SL.
036000     WRITE REPORT-LINE FROM SL-SUMMARY-LINE
036100         AFTER ADVANCING WS-LINE-SPACING.
036200     MOVE SPACES TO SL-SUMMARY-LINE.
036300     MOVE 'TOTAL SPENDING'    TO SUMMARY-LABEL-SL.
036400     MOVE WS-TOTAL-SPENDING   TO SUMMARY-VALUE-SL.
036500     WRITE REPORT-LINE FROM SL-SUMMARY-LINE
036600         AFTER ADVANCING WS-LINE-SPACING.
036700     MOVE SPACES TO SL-SUMMARY-LINE.
036800     MOVE 'PROFIT'            TO SUMMARY-LABEL-SL.
036900     MOVE WS-PROFIT           TO WS-EDIT-PROFIT-AMT.
036950     IF WS-EDIT-PROFIT-SIGN = '-'
036960        DISPLAY 'MSUMRPT - NOTE, SHOP SHOWS A LOSS THIS MONTH'
036970     END-IF.
037000     MOVE WS-EDIT-PROFIT-AMT  TO SUMMARY-VALUE-SL.
037100     WRITE REPORT-LINE FROM SL-SUMMARY-LINE
037200         AFTER ADVANCING WS-LINE-SPACING.
037300     MOVE SPACES TO SL-SUMMARY-LINE.
037400     MOVE 'INVOICE COUNT'     TO SUMMARY-LABEL-SL.
037500     MOVE WS-INVOICE-COUNT    TO SUMMARY-COUNT-SL.
037600     WRITE REPORT-LINE FROM SL-SUMMARY-LINE
037700         AFTER ADVANCING WS-LINE-SPACING.
037800*
037900 500-PRINT-SUMMARY-BLOCK-EXIT.
038000     EXIT.
038100*
038200 550-DISPLAY-PROG-DIAG.
038300*
038400     DISPLAY '****     MSUMRPT RUNNING    ****'.
038500     MOVE 'INVOICE RECORDS READ                         ' TO
038600          DISP-MESSAGE.
038700     MOVE WS-INV-READ-CTR TO DISP-VALUE.
038800     DISPLAY DISPLAY-LINE.
038900     MOVE 'INVOICES SELECTED FOR THE MONTH               ' TO
039000          DISP-MESSAGE.
039100     MOVE WS-INVOICE-COUNT TO DISP-VALUE.
039200     DISPLAY DISPLAY-LINE.
039300     MOVE 'STOCK-MOVEMENT RECORDS READ                   ' TO
039400          DISP-MESSAGE.
039500     MOVE WS-MOVE-READ-CTR TO DISP-VALUE.
039600     DISPLAY DISPLAY-LINE.
039700     DISPLAY '****     MSUMRPT EOJ        ****'.
039800*
039900 550-DISPLAY-PROG-DIAG-EXIT.
040000     EXIT.
040100*
040200 800-HEADINGS.
040300*
040400     ADD 1 TO WS-PAGE-COUNT.
040500     MOVE WS-PAGE-COUNT                      TO RPT-PAGE-NO.
040600     MOVE MONTH-NAME-ENTRY (WS-PARM-MM)       TO RPT-MONTH-NAME.
040700     MOVE WS-PARM-YYYY                        TO RPT-YEAR.
040800     WRITE REPORT-LINE FROM HL-HEADER-1
040900         AFTER ADVANCING PAGE.
041000     MOVE WS-SHOP-NAME-HOLD                   TO RPT-SHOP-NAME.
041100     WRITE REPORT-LINE FROM HL-HEADER-2
041200         AFTER ADVANCING 1.
041300     WRITE REPORT-LINE FROM HL-HEADER-3
041400         AFTER ADVANCING 2.
041500     MOVE 5 TO WS-LINES-USED.
041600     MOVE 1 TO WS-LINE-SPACING.
041700*
041800 800-HEADINGS-EXIT.
041900     EXIT.
042000*
042100 900-OPEN-FILES.
042200*
042300     OPEN INPUT  PARM-CARD-FILE.
042400     OPEN INPUT  INVOICE-HEADER-FILE.
042500     OPEN INPUT  STOCK-MOVEMENT-FILE.
042600     OPEN OUTPUT REPORT-FILE.
042700     IF WS-INVHDR-STATUS NOT = '00' AND NOT = '10'
042800        DISPLAY 'MSUMRPT - INVOICE FILE OPEN ERROR ' WS-INVHDR-STATUS
042900        MOVE 16 TO RETURN-CODE
043000        GOBACK.
043100*
043200 900-OPEN-FILES-EXIT.
043300     EXIT.
043400*
043500 950-CLOSE-FILES.
043600*
043700     CLOSE PARM-CARD-FILE
043800           INVOICE-HEADER-FILE
043900           STOCK-MOVEMENT-FILE
044000           REPORT-FILE.
044100*
044200 950-CLOSE-FILES-EXIT.
044300     EXIT.
044400*
044500*  END OF PROGRAM MSUMRPT
