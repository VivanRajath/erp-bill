000100******************************************************************
000200*    PRODMAST  -  PRODUCT MASTER RECORD (SEQUENTIAL FILE)        *
000300*    ONE RECORD PER STOCK-KEEPING PRODUCT.  FILE IS KEPT IN      *
000400*    ASCENDING PROD-ID SEQUENCE ON DISK SO IT LOADS STRAIGHT     *
000500*    INTO THE COBTABLE IN-CORE TABLE FOR SEARCH ALL LOOKUP.      *
000600******************************************************************
000700 01  PRODUCT-MASTER-REC.
000800     05  PROD-ID                 PIC 9(6).
000900     05  PROD-NAME                PIC X(30).
001000     05  PROD-COLLECTION          PIC X(20).
001100     05  PROD-SKU                 PIC X(12).
001200     05  PROD-BARCODE             PIC X(12).
001300     05  PROD-PRICE-INCL          PIC S9(10).
001400     05  PROD-TAX-RATE            PIC S9(3)V99.
001500     05  PROD-COST-PRICE          PIC S9(10).
001600     05  PROD-TRACK-STOCK         PIC X(01).
001700         88  PROD-STOCK-TRACKED       VALUE 'Y'.
001800         88  PROD-STOCK-NOT-TRACKED   VALUE 'N'.
001900     05  PROD-STOCK-QTY           PIC S9(10).
002000     05  PROD-UNIT                PIC X(08).
002100     05  FILLER                   PIC X(06).
