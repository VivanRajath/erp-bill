000100******************************************************************
000200*    INVITEM  -  INVOICE LINE-ITEM RECORD                        *
000300*    ONE RECORD PER CART LINE, WRITTEN BY INVPOST UNDER ITS      *
000400*    PARENT INVOICE HEADER.  DERIVED TAX SPLITS ARE NOT KEPT     *
000500*    ON THE LINE ITSELF - ONLY THE ACCUMULATED HEADER TOTALS     *
000600*    ARE CARRIED FORWARD, PER THE BILLING BUSINESS RULES.        *
000700******************************************************************
000800 01  INVOICE-ITEM-REC.
000900     05  ITM-INV-NUMBER           PIC X(12).
001000     05  ITM-PROD-ID              PIC 9(6).
001100     05  ITM-PROD-ID-A REDEFINES ITM-PROD-ID   PIC X(06).
001200     05  ITM-DESCRIPTION          PIC X(30).
001300     05  ITM-QUANTITY             PIC S9(7)V999.
001400     05  ITM-UNIT-PRICE-INCL      PIC S9(8)V99.
001500     05  ITM-TAX-RATE             PIC S9(3)V99.
001600     05  FILLER                   PIC X(27).
