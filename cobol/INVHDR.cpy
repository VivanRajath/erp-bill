000100******************************************************************
000200*    INVHDR  -  INVOICE HEADER RECORD                            *
000300*    WRITTEN ONCE PER CUSTOMER CART (ONE PER TXN-ID GROUP) BY    *
000400*    INVPOST.  READ BY MSUMRPT AND SALESRPT FOR REPORTING.       *
000500******************************************************************
000600 01  INVOICE-HEADER-REC.
000700     05  INV-NUMBER              PIC X(12).
000800     05  INV-DATE                PIC 9(8).
000900     05  INV-DATE-R   REDEFINES  INV-DATE.
001000         10  INV-DATE-YYYY           PIC 9(4).
001100         10  INV-DATE-MM             PIC 9(2).
001200         10  INV-DATE-DD             PIC 9(2).
001300     05  INV-CUST-NAME            PIC X(30).
001400     05  INV-TOTAL-INCL           PIC S9(10)V99.
001500     05  INV-TOTAL-BASE           PIC S9(10)V99.
001600     05  INV-TOTAL-TAX            PIC S9(10)V99.
001700     05  INV-PAY-STATUS           PIC X(10).
001800         88  INV-PENDING              VALUE 'PENDING   '.
001900         88  INV-PAID                 VALUE 'PAID      '.
002000         88  INV-PARTIAL              VALUE 'PARTIAL   '.
002100         88  INV-CANCELLED            VALUE 'CANCELLED '.
002200     05  INV-AMOUNT-PAID          PIC S9(10)V99.
002300     05  FILLER                   PIC X(02).
