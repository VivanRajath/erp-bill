000100******************************************************************
000200*    STKMOVE  -  STOCK-MOVEMENT AUDIT RECORD                     *
000300*    WRITTEN FOR EVERY CHANGE TO A STOCK-TRACKED PRODUCT'S       *
000400*    ON-HAND QUANTITY - SALE (INVPOST), PURCHASE/RETURN/         *
000500*    ADJUSTMENT/DAMAGE (STKPOST).  READ BACK BY MSUMRPT TO       *
000600*    ROLL UP MONTHLY SPENDING.                                  *
000700******************************************************************
001300 01  STOCK-MOVEMENT-REC.
001400     05  MOV-PROD-ID              PIC 9(6).
001500     05  MOV-QTY-CHANGE           PIC S9(10).
001600     05  MOV-REASON               PIC X(10).
001700         88  MOV-IS-SALE              VALUE 'SALE      '.
001800         88  MOV-IS-PURCHASE          VALUE 'PURCHASE  '.
001900         88  MOV-IS-RETURN            VALUE 'RETURN    '.
002000         88  MOV-IS-ADJUSTMENT        VALUE 'ADJUSTMENT'.
002100         88  MOV-IS-DAMAGE            VALUE 'DAMAGE    '.
002200     05  MOV-UNIT-COST            PIC S9(10).
002300     05  MOV-REFERENCE            PIC X(30).
002400     05  MOV-DATE                 PIC 9(8).
002500     05  MOV-DATE-R   REDEFINES  MOV-DATE.
002600         10  MOV-DATE-YYYY            PIC 9(4).
002700         10  MOV-DATE-MM              PIC 9(2).
002800         10  MOV-DATE-DD              PIC 9(2).
002900     05  FILLER                   PIC X(06).
