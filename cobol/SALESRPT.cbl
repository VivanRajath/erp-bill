000100******************************************************************
000200* PROGRAM:  SALESRPT                                              *
000300*           Sales report over an optional from/to date range.    *
000400*                                                                 *
000500* AUTHOR :  P. N. MEYER                                          *
000600*           RETAIL SYSTEMS GROUP                                 *
000700*                                                                 *
000800* INSTALLATION.  SHOPFRONT DATA CENTER.                          *
000900* DATE-WRITTEN.  04/18/90.                                       *
001000* DATE-COMPILED.                                                 *
001100* SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.               *
001200*                                                                *
001300* Built as a companion to MSUMRPT - same shop, same heading and  *
001400* pagination idiom - but selects on an INVOICE-DATE RANGE        *
001500* instead of a single calendar month, and prints base/tax/       *
001600* average-sale totals instead of the earnings/spending/profit    *
001700* block.                                                         *
001800*                                                                *
001900* THE FROM/TO DATES ARE SUPPLIED ON A ONE-CARD PARAMETER FILE,   *
002000* //PARMCARD DD, COLUMNS 1-8 = FROM-DATE (YYYYMMDD), COLUMNS      *
002100* 9-16 = TO-DATE (YYYYMMDD).  ZERO IN EITHER FIELD MEANS "NO      *
002200* LOWER (OR UPPER) BOUND" - THE WHOLE FILE IS THEN IN RANGE.     *
002300******************************************************************
002400*                     CHANGE LOG                                 *
002500******************************************************************
002600* 04/18/90  PNM  ORIGINAL WRITE-UP, CLONED FROM MSUMRPT'S         CL0001
002700*                HEADING/PAGINATION SKELETON - REQ 1301.         CL0002
002800* 02/03/92  DKS  ADDED THE OPEN-BOUND RULE (ZERO FROM OR TO      CL0003
002900*                MEANS NO LIMIT ON THAT SIDE) - REQ 1360.        CL0004
003000* 08/11/93  DKS  AVERAGE-SALE NOW ROUNDED HALF-UP INSTEAD OF      CL0005
003100*                TRUNCATED - REQ 1425.                           CL0006
003200* 12/21/98  RV   Y2K REVIEW - FROM/TO DATE FIELDS ALREADY 4-     CL0007
003300*                DIGIT YEAR, NOTHING TO REMEDIATE.  SIGNED OFF.  CL0008
003400* 06/30/99  RV   Y2K FOLLOW-UP - CONFIRMED WITH QA, NO CHANGE.    CL0009
003500* 09/19/02  TLB  DETAIL LINE NOW SHOWS INV-PAY-STATUS - REQ 2039. CL0010
003600* 03/11/04  TLB  MINOR - COMMENTS ONLY, NO LOGIC CHANGE.         CL0011
003610* 02/16/06  JLH  ADDED A SIGN CHECK ON THE TOTAL-GST ACCUMULATOR CL0012
003620*                TO CATCH A BAD TAX LINE THE SAME WAY 300       CL0013
003630*                ALREADY CATCHES A NEGATIVE AVERAGE - REQ 2233.  CL0014
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    SALESRPT.
004000 AUTHOR.        P. N. MEYER.
004100 INSTALLATION.  SHOPFRONT DATA CENTER.
004200 DATE-WRITTEN.  04/18/90.
004300 DATE-COMPILED.
004400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT PARM-CARD-FILE      ASSIGN TO PARMCARD
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS WS-PARM-STATUS.
005600     SELECT INVOICE-HEADER-FILE ASSIGN TO INVHDR
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS WS-INVHDR-STATUS.
005900     SELECT SHOP-PROFILE-FILE   ASSIGN TO SHOPPROF
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS WS-SHOPPROF-STATUS.
006200     SELECT REPORT-FILE         ASSIGN TO SALESRPT
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS WS-RPT-STATUS.
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  PARM-CARD-FILE.
006800 01  PARM-CARD-REC               PIC X(80).
006900*
007000 FD  INVOICE-HEADER-FILE.
007100     COPY INVHDR.
007200*
007300 FD  SHOP-PROFILE-FILE.
007400     COPY SHOPPROF.
007500*
007600 FD  REPORT-FILE.
007700 01  REPORT-LINE                 PIC X(132).
007800******************************************************************
007900 WORKING-STORAGE SECTION.
008000*
008100 01  FILE-STATUS-CODES.
008200     05  WS-PARM-STATUS          PIC XX     VALUE '00'.
008300     05  WS-INVHDR-STATUS        PIC XX     VALUE '00'.
008400     05  WS-SHOPPROF-STATUS      PIC XX     VALUE '00'.
008500     05  WS-RPT-STATUS           PIC XX     VALUE '00'.
008600     05  FILLER                  PIC X(04).
008700*
008800 01  PROGRAM-INDICATOR-SWITCHES.
008900     05  WS-EOF-INVOICE-SW       PIC XXX    VALUE 'NO '.
009000         88  EOF-INVOICE             VALUE 'YES'.
009100     05  FILLER                  PIC X(04).
009200*
009300 01  WS-PARM-CARD-REC.
009400     05  WS-PARM-FROM-DATE       PIC 9(8)   VALUE ZERO.
009500     05  WS-PARM-TO-DATE         PIC 9(8)   VALUE ZERO.
009600     05  FILLER                  PIC X(64).
009700 01  WS-PARM-FIELDS   REDEFINES  WS-PARM-CARD-REC.
009800     05  WS-PARM-FROM-R.
009900         10  WS-PARM-FROM-YYYY       PIC 9(4).
010000         10  WS-PARM-FROM-MM         PIC 9(2).
010100         10  WS-PARM-FROM-DD         PIC 9(2).
010200     05  WS-PARM-TO-R.
010300         10  WS-PARM-TO-YYYY         PIC 9(4).
010400         10  WS-PARM-TO-MM           PIC 9(2).
010500         10  WS-PARM-TO-DD           PIC 9(2).
010600     05  FILLER                  PIC X(64).
010700*
010800 01  WS-REPORT-CONTROLS.
010900     05  WS-PAGE-COUNT           PIC S9(4) COMP   VALUE ZERO.
011000     05  WS-LINES-PER-PAGE       PIC S9(4) COMP   VALUE +50.
011100     05  WS-LINES-USED           PIC S9(4) COMP   VALUE ZERO.
011200     05  WS-LINE-SPACING         PIC S9(4) COMP   VALUE +1.
011300     05  FILLER                  PIC X(04).
011400*
011500 01  WS-ACCUMULATORS.
011600     05  WS-INV-READ-CTR         PIC S9(7) COMP-3 VALUE ZERO.
011700     05  WS-INVOICE-COUNT        PIC S9(7) COMP-3 VALUE ZERO.
011800     05  WS-TOTAL-SALES          PIC S9(10)V99    VALUE ZERO.
011900     05  WS-TOTAL-BASE           PIC S9(10)V99    VALUE ZERO.
012000     05  WS-TOTAL-TAX            PIC S9(10)V99    VALUE ZERO.
012100     05  WS-AVERAGE-SALE         PIC S9(10)V99    VALUE ZERO.
012200     05  FILLER                  PIC X(04).
012210*
012220 01  WS-EDIT-AVERAGE.
012230     05  WS-EDIT-AVERAGE-AMT     PIC Z,ZZZ,ZZ9.99-.
012240     05  FILLER                  PIC X(04).
012250 01  WS-EDIT-AVERAGE-R REDEFINES WS-EDIT-AVERAGE.
012260*    *** SIGN VIEW USED BY 300-ACCUM-TOTALS TO FLAG A NEGATIVE
012270*    *** AVERAGE SALE, WHICH SHOULD NEVER HAPPEN ON A PAID
012280*    *** INVOICE FILE - THE MINUS SIGN FLOATS TO THE LAST PRINT
012282*    *** POSITION, NOT THE FIRST, SO THE CHECK LOOKS THERE.
012285     05  FILLER                  PIC X(12).
012290     05  WS-EDIT-AVERAGE-SIGN    PIC X.
012295     05  FILLER                  PIC X(04).
012297*
012298 01  WS-EDIT-TAX-CHECK.
012299     05  WS-EDIT-TAX-CHECK-AMT   PIC Z,ZZZ,ZZ9.99-.
012300     05  FILLER                  PIC X(04).
012301 01  WS-EDIT-TAX-CHECK-R REDEFINES WS-EDIT-TAX-CHECK.
012302*    *** SIGN VIEW USED BY 300-ACCUM-TOTALS TO FLAG A NEGATIVE
012303*    *** TOTAL-GST, SAME IDIOM AS WS-EDIT-AVERAGE-R ABOVE - THE
012304*    *** MINUS SIGN FLOATS TO THE LAST PRINT POSITION.
012305     05  FILLER                  PIC X(12).
012306     05  WS-EDIT-TAX-CHECK-SIGN  PIC X.
012307     05  FILLER                  PIC X(04).
012308*
012400 01  WS-SHOP-NAME-HOLD           PIC X(30)  VALUE SPACES.
012500*
012600 01  HL-HEADER-1.
012700     05  FILLER            PIC X(1)   VALUE SPACES.
012800     05  FILLER            PIC X(14)  VALUE 'SALES REPORT -'.
012900     05  FILLER            PIC X(1)   VALUE SPACE.
013000     05  RPT-FROM-DATE     PIC 9(8).
013100     05  FILLER            PIC X(4)   VALUE ' TO '.
013200     05  RPT-TO-DATE       PIC 9(8).
013300     05  FILLER            PIC X(17)  VALUE SPACES.
013400     05  FILLER            PIC X(5)   VALUE 'PAGE '.
013500     05  RPT-PAGE-NO       PIC ZZZ.
013600     05  FILLER            PIC X(71)  VALUE SPACES.
013700*
013800 01  HL-HEADER-2.
013900     05  FILLER            PIC X(1)   VALUE SPACES.
014000     05  RPT-SHOP-NAME     PIC X(30).
014100     05  FILLER            PIC X(101) VALUE SPACES.
014200*
014300 01  HL-HEADER-3.
014400     05  FILLER            PIC X(1)   VALUE SPACES.
014500     05  FILLER            PIC X(14)  VALUE 'INVOICE NUMBER'.
014600     05  FILLER            PIC X(5)   VALUE SPACES.
014700     05  FILLER            PIC X(4)   VALUE 'DATE'.
014800     05  FILLER            PIC X(6)   VALUE SPACES.
014900     05  FILLER            PIC X(8)   VALUE 'CUSTOMER'.
015000     05  FILLER            PIC X(14)  VALUE SPACES.
015100     05  FILLER            PIC X(5)   VALUE 'TOTAL'.
015200     05  FILLER            PIC X(8)   VALUE SPACES.
015300     05  FILLER            PIC X(4)   VALUE 'BASE'.
015400     05  FILLER            PIC X(8)   VALUE SPACES.
015500     05  FILLER            PIC X(3)   VALUE 'GST'.
015600     05  FILLER            PIC X(9)   VALUE SPACES.
015700     05  FILLER            PIC X(6)   VALUE 'STATUS'.
015800     05  FILLER            PIC X(37) VALUE SPACES.
015900*
016000 01  DL-DETAIL.
016100     05  FILLER            PIC X(1)   VALUE SPACES.
016200     05  INV-NUMBER-DL     PIC X(12).
016300     05  FILLER            PIC X(6)   VALUE SPACES.
016400     05  INV-DATE-DL       PIC 9(8).
016500     05  FILLER            PIC X(2)   VALUE SPACES.
016600     05  CUST-NAME-DL      PIC X(30).
016700     05  FILLER            PIC X(1)   VALUE SPACES.
016800     05  TOTAL-AMT-DL      PIC ZZ,ZZ9.99-.
016900     05  FILLER            PIC X(1)   VALUE SPACES.
017000     05  BASE-AMT-DL       PIC ZZ,ZZ9.99-.
017100     05  FILLER            PIC X(1)   VALUE SPACES.
017200     05  TAX-AMT-DL        PIC ZZ,ZZ9.99-.
017300     05  FILLER            PIC X(2)   VALUE SPACES.
017400     05  STATUS-DL         PIC X(10).
017500     05  FILLER            PIC X(31) VALUE SPACES.
017600*
017700 01  SL-SUMMARY-LINE.
017800     05  FILLER            PIC X(1)   VALUE SPACES.
017900     05  SUMMARY-LABEL-SL  PIC X(20).
018000     05  FILLER            PIC X(3)   VALUE SPACES.
018100     05  SUMMARY-VALUE-SL  PIC Z,ZZZ,ZZ9.99-.
018200     05  FILLER            PIC X(4)   VALUE SPACES.
018300     05  SUMMARY-COUNT-SL  PIC ZZZ,ZZ9.
018400     05  FILLER            PIC X(85) VALUE SPACES.
018500*
018600 01  DISPLAY-LINE.
018700     05  DISP-MESSAGE      PIC X(45).
018800     05  DISP-VALUE        PIC ZZZ,ZZ9.
018900     05  FILLER            PIC X(04).
019000******************************************************************
019100 PROCEDURE DIVISION.
019200*
019300 000-MAINLINE SECTION.
019400*
019500     PERFORM 900-OPEN-FILES THRU 900-OPEN-FILES-EXIT.
019600     PERFORM 100-READ-PARM-CARD THRU 100-READ-PARM-CARD-EXIT.
019700     PERFORM 150-LOAD-SHOP-PROFILE THRU
019800                                   150-LOAD-SHOP-PROFILE-EXIT.
019900     PERFORM 800-HEADINGS THRU 800-HEADINGS-EXIT.
020000     PERFORM 210-READ-INVOICE THRU 210-READ-INVOICE-EXIT.
020100     PERFORM 200-PROCESS-INVOICES THRU 200-PROCESS-INVOICES-EXIT
020200         UNTIL EOF-INVOICE.
020300     PERFORM 300-ACCUM-TOTALS THRU 300-ACCUM-TOTALS-EXIT.
020400     PERFORM 500-PRINT-TOTALS THRU 500-PRINT-TOTALS-EXIT.
020500     PERFORM 550-DISPLAY-PROG-DIAG THRU
020600                                   550-DISPLAY-PROG-DIAG-EXIT.
020700     PERFORM 950-CLOSE-FILES THRU 950-CLOSE-FILES-EXIT.
020800     MOVE ZERO TO RETURN-CODE.
020900     GOBACK.
021000*
021100 100-READ-PARM-CARD.
021200*
021300     READ PARM-CARD-FILE INTO WS-PARM-CARD-REC
021400         AT END
021500             DISPLAY 'NO PARAMETER CARD - WHOLE FILE SELECTED'
021600             MOVE ZERO TO WS-PARM-FROM-DATE
021700             MOVE ZERO TO WS-PARM-TO-DATE.
021800*
021900 100-READ-PARM-CARD-EXIT.
022000     EXIT.
022100*
022200 150-LOAD-SHOP-PROFILE.
022300*
022400     OPEN INPUT SHOP-PROFILE-FILE.
022500     READ SHOP-PROFILE-FILE INTO SHOP-PROFILE-REC
022600         AT END MOVE SPACES TO SHOP-NAME.
022700     MOVE SHOP-NAME TO WS-SHOP-NAME-HOLD.
022800     CLOSE SHOP-PROFILE-FILE.
022900*
023000 150-LOAD-SHOP-PROFILE-EXIT.
023100     EXIT.
023200*
023300 200-PROCESS-INVOICES.
023400*
023500     IF (WS-PARM-FROM-DATE = ZERO OR
023600         INV-DATE IS GREATER THAN OR EQUAL TO WS-PARM-FROM-DATE)
023700        AND
023800        (WS-PARM-TO-DATE = ZERO OR
023900         INV-DATE IS LESS THAN OR EQUAL TO WS-PARM-TO-DATE)
024000        PERFORM 220-SELECT-AND-PRINT THRU 220-SELECT-AND-PRINT-EXIT
024100     ELSE
024200        NEXT SENTENCE.
024300     PERFORM 210-READ-INVOICE THRU 210-READ-INVOICE-EXIT.
024400*
024500 200-PROCESS-INVOICES-EXIT.
024600     EXIT.
024700*
024800 210-READ-INVOICE.
024900*
025000     READ INVOICE-HEADER-FILE INTO INVOICE-HEADER-REC
025100         AT END MOVE 'YES' TO WS-EOF-INVOICE-SW
025200                GO TO 210-READ-INVOICE-EXIT.
025300     ADD 1 TO WS-INV-READ-CTR.
025400*
025500 210-READ-INVOICE-EXIT.
025600     EXIT.
025700*
025800 220-SELECT-AND-PRINT.
025900*
026000     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
026100        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
026200           PERFORM 800-HEADINGS THRU 800-HEADINGS-EXIT.
026300     MOVE INV-NUMBER     TO INV-NUMBER-DL.
026400     MOVE INV-DATE       TO INV-DATE-DL.
026500     MOVE INV-CUST-NAME  TO CUST-NAME-DL.
026600     MOVE INV-TOTAL-INCL TO TOTAL-AMT-DL.
026700     MOVE INV-TOTAL-BASE TO BASE-AMT-DL.
026800     MOVE INV-TOTAL-TAX  TO TAX-AMT-DL.
026900     MOVE INV-PAY-STATUS TO STATUS-DL.
027000     WRITE REPORT-LINE FROM DL-DETAIL
027100         AFTER ADVANCING WS-LINE-SPACING.
027200     ADD WS-LINE-SPACING TO WS-LINES-USED.
027300     MOVE 1 TO WS-LINE-SPACING.
027400     ADD INV-TOTAL-INCL  TO WS-TOTAL-SALES.
027500     ADD INV-TOTAL-BASE  TO WS-TOTAL-BASE.
027600     ADD INV-TOTAL-TAX   TO WS-TOTAL-TAX.
027700     ADD 1 TO WS-INVOICE-COUNT.
027800*
027900 220-SELECT-AND-PRINT-EXIT.
028000     EXIT.
028100*
028200 300-ACCUM-TOTALS.
028300*
028400     IF WS-INVOICE-COUNT IS GREATER THAN ZERO
028500        COMPUTE WS-AVERAGE-SALE ROUNDED =
028600                WS-TOTAL-SALES / WS-INVOICE-COUNT
028700     ELSE
028800        MOVE ZERO TO WS-AVERAGE-SALE.
028850     MOVE WS-AVERAGE-SALE TO WS-EDIT-AVERAGE-AMT.
028860     IF WS-EDIT-AVERAGE-SIGN = '-'
028870        DISPLAY 'SALESRPT - WARNING, AVERAGE SALE IS NEGATIVE'
028880     END-IF.
028882     MOVE WS-TOTAL-TAX TO WS-EDIT-TAX-CHECK-AMT.
028884     IF WS-EDIT-TAX-CHECK-SIGN = '-'
028886        DISPLAY 'SALESRPT - WARNING, TOTAL GST IS NEGATIVE'
028888     END-IF.
028900*
029000 300-ACCUM-TOTALS-EXIT.
029100     EXIT.
029200*
029300 500-PRINT-TOTALS.
029400*
029500     MOVE 2 TO WS-LINE-SPACING.
029600     MOVE SPACES TO SL-SUMMARY-LINE.
029700     MOVE 'TOTAL SALES'        TO SUMMARY-LABEL-SL.
029800     MOVE WS-TOTAL-SALES       TO SUMMARY-VALUE-SL.
029900     WRITE REPORT-LINE FROM SL-SUMMARY-LINE
030000         AFTER ADVANCING WS-LINE-SPACING.
030100     MOVE 1 TO WS-LINE-SPACING.
030200     MOVE SPACES TO SL-SUMMARY-LINE.
030300     MOVE 'TOTAL BASE'         TO SUMMARY-LABEL-SL.
030400     MOVE WS-TOTAL-BASE        TO SUMMARY-VALUE-SL.
030500     WRITE REPORT-LINE FROM SL-SUMMARY-LINE
030600         AFTER ADVANCING WS-LINE-SPACING.
030700     MOVE SPACES TO SL-SUMMARY-LINE.
030800     MOVE 'TOTAL GST'          TO SUMMARY-LABEL-SL.
030900     MOVE WS-TOTAL-TAX         TO SUMMARY-VALUE-SL.
031000     WRITE REPORT-LINE FROM SL-SUMMARY-LINE
031100         AFTER ADVANCING WS-LINE-SPACING.
031200     MOVE SPACES TO SL-SUMMARY-LINE.
031300     MOVE 'AVERAGE SALE'       TO SUMMARY-LABEL-SL.
031400     MOVE WS-AVERAGE-SALE      TO SUMMARY-VALUE-SL.
031500     WRITE REPORT-LINE FROM SL-SUMMARY-LINE
031600         AFTER ADVANCING WS-LINE-SPACING.
031700     MOVE SPACES TO SL-SUMMARY-LINE.
031800     MOVE 'COUNT'              TO SUMMARY-LABEL-SL.
031900     MOVE WS-INVOICE-COUNT     TO SUMMARY-COUNT-SL.
032000     WRITE REPORT-LINE FROM SL-SUMMARY-LINE
032100         AFTER ADVANCING WS-LINE-SPACING.
032200*
032300 500-PRINT-TOTALS-EXIT.
032400     EXIT.
032500*
032600 550-DISPLAY-PROG-DIAG.
032700*
032800     DISPLAY '****     SALESRPT RUNNING    ****'.
032900     MOVE 'INVOICE RECORDS READ                         ' TO
033000          DISP-MESSAGE.
033100     MOVE WS-INV-READ-CTR TO DISP-VALUE.
033200     DISPLAY DISPLAY-LINE.
033300     MOVE 'INVOICES SELECTED FOR THE RANGE               ' TO
033400          DISP-MESSAGE.
033500     MOVE WS-INVOICE-COUNT TO DISP-VALUE.
033600     DISPLAY DISPLAY-LINE.
033700     DISPLAY '****     SALESRPT EOJ        ****'.
033800*
033900 550-DISPLAY-PROG-DIAG-EXIT.
034000     EXIT.
034100*
034200 800-HEADINGS.
034300*
034400     ADD 1 TO WS-PAGE-COUNT.
034500     MOVE WS-PAGE-COUNT      TO RPT-PAGE-NO.
034600     MOVE WS-PARM-FROM-DATE  TO RPT-FROM-DATE.
034700     MOVE WS-PARM-TO-DATE    TO RPT-TO-DATE.
034800     WRITE REPORT-LINE FROM HL-HEADER-1
034900         AFTER ADVANCING PAGE.
035000     MOVE WS-SHOP-NAME-HOLD  TO RPT-SHOP-NAME.
035100     WRITE REPORT-LINE FROM HL-HEADER-2
035200         AFTER ADVANCING 1.
035300     WRITE REPORT-LINE FROM HL-HEADER-3
035400         AFTER ADVANCING 2.
035500     MOVE 5 TO WS-LINES-USED.
035600     MOVE 1 TO WS-LINE-SPACING.
035700*
035800 800-HEADINGS-EXIT.
035900     EXIT.
036000*
036100 900-OPEN-FILES.
036200*
036300     OPEN INPUT  PARM-CARD-FILE.
036400     OPEN INPUT  INVOICE-HEADER-FILE.
036500     OPEN OUTPUT REPORT-FILE.
036600     IF WS-INVHDR-STATUS NOT = '00' AND NOT = '10'
036700        DISPLAY 'SALESRPT - INVOICE FILE OPEN ERROR ' WS-INVHDR-STATUS
036800        MOVE 16 TO RETURN-CODE
036900        GOBACK.
037000*
037100 900-OPEN-FILES-EXIT.
037200     EXIT.
037300*
037400 950-CLOSE-FILES.
037500*
037600     CLOSE PARM-CARD-FILE
037700           INVOICE-HEADER-FILE
037800           REPORT-FILE.
037900*
038000 950-CLOSE-FILES-EXIT.
038100     EXIT.
038200*
038300*  END OF PROGRAM SALESRPT
