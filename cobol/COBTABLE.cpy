000100******************************************************************
000200*    COBTABLE  -  IN-CORE PRODUCT TABLE                          *
000300*    LOADED ONCE FROM PRODUCT-MASTER-REC AT START OF RUN, HELD   *
000400*    IN ASCENDING PROD-ID SEQUENCE FOR SEARCH ALL LOOKUP.  THE   *
000500*    SAME ROWS ARE RE-WRITTEN BACK OUT TO THE PRODUCT MASTER     *
000600*    FILE AT END OF RUN AFTER STOCK-QTY HAS BEEN POSTED.         *
000700*                                                                *
000800*    CNTRLBRK ORIGINALLY REFERENCED "COPY COBTABLE" FOR ITS      *
000900*    CUSTOMER-CODE TABLE BUT THE COPYBOOK WAS NEVER SHIPPED;     *
001000*    THIS IS THAT MISSING COPYBOOK, REPURPOSED FOR PRODUCTS.     *
001100******************************************************************
001200 01  PRODUCT-TABLE-CONTROL.
001300     05  WS-PROD-TABLE-MAX       PIC S9(4) COMP   VALUE +2000.
001400     05  WS-PROD-TABLE-COUNT     PIC S9(4) COMP   VALUE ZERO.
001450     05  FILLER                  PIC X(04).
001500
001600 01  PRODUCT-TABLE.
001700     05  PROD-TBL-ROW            OCCURS 1 TO 2000 TIMES
001800                                 DEPENDING ON WS-PROD-TABLE-COUNT
001900                                 ASCENDING KEY IS PROD-ID-TBL
002000                                 INDEXED BY WS-PROD-IDX.
002100         10  PROD-ID-TBL             PIC 9(6).
002200         10  PROD-NAME-TBL           PIC X(30).
002300         10  PROD-COLLECTION-TBL     PIC X(20).
002400         10  PROD-SKU-TBL            PIC X(12).
002500         10  PROD-BARCODE-TBL        PIC X(12).
002600         10  PROD-PRICE-INCL-TBL     PIC S9(10).
002700         10  PROD-TAX-RATE-TBL       PIC S9(3)V99.
002800         10  PROD-COST-PRICE-TBL     PIC S9(10).
002900         10  PROD-TRACK-STOCK-TBL    PIC X(01).
003000             88  PROD-TRACKED-TBL        VALUE 'Y'.
003100             88  PROD-NOT-TRACKED-TBL    VALUE 'N'.
003200         10  PROD-STOCK-QTY-TBL      PIC S9(10).
003300         10  PROD-UNIT-TBL           PIC X(08).
003350         10  FILLER                  PIC X(04).
