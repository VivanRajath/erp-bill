000100******************************************************************
000200*    SHOPPROF  -  SHOP PROFILE CONTROL RECORD                    *
000300*    ONE RECORD PER SHOP.  CARRIES THE INVOICE-NUMBERING         *
000400*    SEQUENCE AND THE SHOP'S DEFAULT TAX RATE.                   *
000500*                                                                *
000600*    MAINTAINED BY INVPOST (READ AT START OF RUN, REWRITTEN      *
000700*    AT END OF RUN WITH THE NEW SHOP-LAST-INV-NO).               *
000800******************************************************************
000900 01  SHOP-PROFILE-REC.
001000     05  SHOP-NAME                PIC X(30).
001100     05  SHOP-GSTIN               PIC X(15).
001200     05  SHOP-DEFAULT-TAX         PIC S9(3)V99.
001300     05  SHOP-INV-PREFIX          PIC X(10).
001400     05  SHOP-LAST-INV-NO         PIC 9(6).
001500     05  FILLER                   PIC X(04).
