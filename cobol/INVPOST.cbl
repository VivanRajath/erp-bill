000100 CBL NOOPT
000200******************************************************************
000300* PROGRAM:  INVPOST                                              *
000400*           Daily invoice posting run.                          *
000500*                                                                *
000600* AUTHOR :  R. OKAFOR                                            *
000700*           RETAIL SYSTEMS GROUP                                 *
000800*                                                                *
000900* READS THE DAY'S TRANSACTION FILE (CART LINES, GROUPED BY       *
001000* TXN-ID), VALIDATES STOCK AVAILABILITY FOR EACH GROUP AGAINST   *
001100* THE IN-CORE PRODUCT TABLE, ASSIGNS AN INVOICE NUMBER, WRITES   *
001200* THE INVOICE HEADER/ITEM/STOCK-MOVEMENT FILES, AND REWRITES     *
001300* THE PRODUCT MASTER AND SHOP PROFILE WITH THE POSTED RESULTS.   *
001400*                                                                *
001500* A GROUP THAT FAILS STOCK VALIDATION IS REJECTED IN FULL - NO   *
001600* HEADER, ITEM, OR MOVEMENT RECORDS ARE WRITTEN FOR IT - BUT     *
001700* THE INVOICE NUMBER SEQUENCE IS STILL ADVANCED FOR IT SO TWO    *
001800* RUNS ON THE SAME DAY NEVER REUSE A NUMBER.                     *
001900*                                                                *
002000* THIS PROGRAM IS SIMILAR TO SAM1V, EXCEPT THE VSAM CUSTOMER     *
002100* FILE AND THE CRUNCH/ABEND DEMO TRANSACTIONS HAVE BEEN DROPPED  *
002200* AND THE TRANSACTION-DRIVEN DISPATCH NOW DRIVES INVOICE         *
002300* POSTING INSTEAD OF A CUSTOMER REPORT.                          *
002400******************************************************************
002500*                     CHANGE LOG                                 *
002600******************************************************************
002700* 05/01/89  ROK  ORIGINAL WRITE-UP.  SINGLE LINE ITEM PER         CL0001
002800*                TRANSACTION, NO GROUPING.                      CL0002
002900* 10/11/89  ROK  TXN-ID GROUPING ADDED SO A CART WITH SEVERAL    CL0003
003000*                LINES POSTS AS ONE INVOICE - REQ 1179.          CL0004
003100* 03/02/90  DKS  STOCK VALIDATION MOVED AHEAD OF POSTING SO A    CL0005
003200*                SHORT-STOCK LINE REJECTS THE WHOLE INVOICE      CL0006
003300*                INSTEAD OF LEAVING A PARTIAL ONE - REQ 1233.   CL0007
003400* 08/14/91  DKS  SKU/BARCODE GENERATOR CALL ADDED AT TABLE LOAD  CL0008
003500*                TIME FOR PRODUCTS SET UP WITHOUT ONE.          CL0009
003600* 02/27/93  PNM  LOW-STOCK COUNT ADDED TO RUN-TOTALS REPORT      CL0010
003700*                FOR THE MORNING DASHBOARD - REQ 1420.          CL0011
003800* 11/09/94  PNM  WALK-IN CUSTOMER DEFAULT ADDED WHEN TXN-CUST-   CL0012
003900*                NAME COMES IN BLANK FROM THE POS TERMINAL.     CL0013
004000* 06/21/96  RV   ERROR FILE SPLIT OUT FROM THE RUN REPORT SO     CL0014
004100*                REJECTED GROUPS CAN BE RE-KEYED WITHOUT         CL0015
004200*                RESCANNING THE WHOLE REPORT - REQ 1560.        CL0016
004300* 01/05/98  RV   PRODUCT TABLE SIZE RAISED FROM 500 TO 2000      CL0017
004400*                ROWS FOR THE NEW WAREHOUSE CATALOG.            CL0018
004500* 12/21/98  RV   Y2K REVIEW - TXN-DATE AND INV-DATE ARE ALREADY  CL0019
004600*                FOUR-DIGIT YEAR FIELDS.  NO CHANGE REQUIRED.   CL0020
004700* 06/30/99  RV   Y2K FOLLOW-UP - CONFIRMED WITH QA, NO CHANGE.   CL0021
004800* 04/18/01  TLB  FRACTIONAL QUANTITIES (LOOSE WEIGHT ITEMS)      CL0022
004900*                ALLOWED ON TXN-QUANTITY - REQ 2063.            CL0023
005000* 09/30/03  TLB  CART SIZE RAISED FROM 10 TO 20 LINES FOR THE    CL0024
005100*                GIFT-BASKET PROMOTION - REQ 2188.              CL0025
005110* 03/14/06  JLH  914-ENSURE-PROD-CODES NOW PASSES THE PRODUCT    CL0026
005120*                NAME TO SKUGEN SO IT CAN DERIVE THE CODE STEM   CL0027
005130*                ITSELF INSTEAD OF A HARD-CODED PREFIX - REQ     CL0028
005140*                2210.                                          CL0029
005141* 04/02/06  JLH  150-BUFFER-LINE NOW DEFAULTS A ZERO TXN-UNIT-   CL0030
005142*                PRICE TO THE PRODUCT MASTER PRICE AND A ZERO    CL0031
005143*                TXN-TAX-RATE TO SHOP-DEFAULT-TAX - NEITHER WAS  CL0032
005144*                EVER SUBSTITUTED, SO A POS TERMINAL SENDING     CL0033
005145*                ZEROES PRICED THE LINE AT NOTHING - REQ 2241.   CL0034
005146* 04/02/06  JLH  ADDED 222-NUMERIC-RANGE-EDITS (SAME SHAPE AS    CL0035
005147*                STKPOST'S 400 PARAGRAPH) SO A ZERO/NEGATIVE     CL0036
005148*                QUANTITY OR AN UNDER-A-PENNY PRICE REJECTS THE  CL0037
005149*                GROUP INSTEAD OF FLOWING STRAIGHT INTO          CL0038
005150*                LINECALC - REQ 2241.                            CL0039
005151* 04/02/06  JLH  350-POST-STOCK-MOVEMENT WAS CARRYING THE        CL0040
005152*                PRODUCT'S COST PRICE ONTO A SALE MOVEMENT -     CL0041
005153*                SALE MOVEMENTS CARRY NO UNIT-COST.  ALSO         CL0042
005154*                BUILDS MOV-REFERENCE AS "INVOICE " PLUS THE     CL0043
005155*                NUMBER INSTEAD OF THE BARE NUMBER - REQ 2241.   CL0044
005156* 04/02/06  JLH  225-VALIDATE-ONE-LINE NOW BUILDS THE FULL       CL0045
005157*                "INSUFFICIENT STOCK FOR name. AVAILABLE: qty"  CL0046
005158*                MESSAGE INSTEAD OF A FIXED LITERAL - WIDENED   CL0047
005159*                WS-GROUP-ERR-TEXT/ERR-TEXT TO HOLD IT - REQ    CL0048
005160*                2241.                                          CL0049
005170* 04/09/06  JLH  ENTIRE PROCEDURE DIVISION CONVERTED TO THE       CL0050
005175*                SHOP'S PERFORM...THRU...-EXIT PARAGRAPH-RANGE   CL0051
005180*                STANDARD, BRINGING IT IN LINE WITH STKPOST/      CL0052
005185*                LINECALC/SKUGEN/MSUMRPT/SALESRPT - REQ 2244.     CL0053
005200******************************************************************
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID.    INVPOST.
005500 AUTHOR.        R. OKAFOR.
005600 INSTALLATION.  SHOPFRONT DATA CENTER.
005700 DATE-WRITTEN.  05/01/89.
005800 DATE-COMPILED.
005900 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800*
006900     SELECT SHOP-PROFILE-FILE  ASSIGN TO SHOPPROF
007000             ORGANIZATION IS SEQUENTIAL
007100             FILE STATUS  IS WS-SHOPPROF-STATUS.
007200*
007300     SELECT PRODUCT-FILE       ASSIGN TO PRODMAST
007400             ORGANIZATION IS SEQUENTIAL
007500             FILE STATUS  IS WS-PRODMAST-STATUS.
007600*
007700     SELECT TRANSACTION-FILE   ASSIGN TO TRANIN
007800             ORGANIZATION IS SEQUENTIAL
007900             FILE STATUS  IS WS-TRANIN-STATUS.
008000*
008100     SELECT INVOICE-HEADER-FILE ASSIGN TO INVHDR
008200             ORGANIZATION IS SEQUENTIAL
008300             FILE STATUS  IS WS-INVHDR-STATUS.
008400*
008500     SELECT INVOICE-ITEM-FILE  ASSIGN TO INVITEM
008600             ORGANIZATION IS SEQUENTIAL
008700             FILE STATUS  IS WS-INVITEM-STATUS.
008800*
008900     SELECT STOCK-MOVEMENT-FILE ASSIGN TO STKMOVE
009000             ORGANIZATION IS SEQUENTIAL
009100             FILE STATUS  IS WS-STKMOVE-STATUS.
009200*
009300     SELECT REPORT-FILE        ASSIGN TO INVRPT
009400             FILE STATUS  IS WS-INVRPT-STATUS.
009500*
009600     SELECT ERROR-FILE         ASSIGN TO INVERR
009700             FILE STATUS  IS WS-INVERR-STATUS.
009800******************************************************************
009900 DATA DIVISION.
010000 FILE SECTION.
010100*
010200 FD  SHOP-PROFILE-FILE
010300     RECORDING MODE IS F.
010400 COPY SHOPPROF.
010500*
010600 FD  PRODUCT-FILE
010700     RECORDING MODE IS F.
010800 COPY PRODMAST.
010900*
011000 FD  TRANSACTION-FILE
011100     RECORDING MODE IS F.
011200 COPY TRANREC.
011300*
011400 FD  INVOICE-HEADER-FILE
011500     RECORDING MODE IS F.
011600 COPY INVHDR.
011700*
011800 FD  INVOICE-ITEM-FILE
011900     RECORDING MODE IS F.
012000 COPY INVITEM.
012100*
012200 FD  STOCK-MOVEMENT-FILE
012300     RECORDING MODE IS F.
012400 COPY STKMOVE.
012500*
012600 FD  REPORT-FILE
012700     RECORDING MODE IS F.
012800 01  REPORT-RECORD               PIC X(132).
012900*
013000 FD  ERROR-FILE
013100     RECORDING MODE IS F.
013200 01  ERROR-RECORD                PIC X(132).
013300******************************************************************
013400 WORKING-STORAGE SECTION.
013500*
013600 01  SYSTEM-DATE-AND-TIME.
013700     05  CURRENT-DATE.
013800         10  CURRENT-YEAR            PIC 9(2).
013900         10  CURRENT-MONTH           PIC 9(2).
014000         10  CURRENT-DAY             PIC 9(2).
014100     05  CURRENT-TIME.
014200         10  CURRENT-HOUR            PIC 9(2).
014300         10  CURRENT-MINUTE          PIC 9(2).
014400         10  CURRENT-SECOND          PIC 9(2).
014500         10  CURRENT-HNDSEC          PIC 9(2).
014550     05  FILLER                  PIC X(04).
014600*
014700 01  WS-FILE-STATUSES.
014800     05  WS-SHOPPROF-STATUS      PIC X(02)  VALUE SPACES.
014900     05  WS-PRODMAST-STATUS      PIC X(02)  VALUE SPACES.
015000     05  WS-TRANIN-STATUS        PIC X(02)  VALUE SPACES.
015100     05  WS-INVHDR-STATUS        PIC X(02)  VALUE SPACES.
015200     05  WS-INVITEM-STATUS       PIC X(02)  VALUE SPACES.
015300     05  WS-STKMOVE-STATUS       PIC X(02)  VALUE SPACES.
015400     05  WS-INVRPT-STATUS        PIC X(02)  VALUE SPACES.
015500     05  WS-INVERR-STATUS        PIC X(02)  VALUE SPACES.
015600     05  FILLER                  PIC X(04).
015700*
015800 01  WS-SWITCHES.
015900     05  WS-TRAN-EOF             PIC X      VALUE 'N'.
016000     05  WS-GROUP-OK             PIC X      VALUE 'Y'.
016100     05  FILLER                  PIC X(08).
016200*
016300     COPY COBTABLE.
016400*
016500 01  WS-ITEM-TBL-CONTROL.
016600     05  WS-ITEM-COUNT           PIC S9(4) COMP  VALUE ZERO.
016700     05  WS-ITEM-MAX             PIC S9(4) COMP  VALUE +20.
016800     05  FILLER                  PIC X(04).
016900*
017000 01  WS-ITEM-TABLE.
017100     05  WS-ITEM-ROW  OCCURS 20 TIMES INDEXED BY WS-ITEM-IDX.
017200         10  WS-ITEM-PROD-ID         PIC 9(6).
017300         10  WS-ITEM-DESCRIPTION     PIC X(30).
017400         10  WS-ITEM-QUANTITY        PIC S9(7)V999.
017500         10  WS-ITEM-UNIT-PRICE      PIC S9(8)V99.
017600         10  WS-ITEM-TAX-RATE        PIC S9(3)V99.
017700         10  WS-ITEM-TBL-IDX         PIC S9(4) COMP.
017750         10  FILLER                  PIC X(04).
017800*
017900 01  WS-GROUP-FIELDS.
018000     05  WS-HOLD-TXN-ID          PIC 9(6)   VALUE ZERO.
018100     05  WS-HOLD-CUST-NAME       PIC X(30)  VALUE SPACES.
018200     05  WS-HOLD-TXN-DATE        PIC 9(8)   VALUE ZERO.
018300     05  WS-GROUP-ERR-TEXT       PIC X(80)  VALUE SPACES.
018310     05  WS-PROD-ID-SRCH         PIC 9(6)   VALUE ZERO.
018400     05  FILLER                  PIC X(06).
018500*
018510 01  WS-ERR-QTY-EDIT-AREA.
018520*    *** EDITED VIEW OF THE AVAILABLE QUANTITY FOR THE           CL0048
018530*    *** "INSUFFICIENT STOCK" MESSAGE BUILT IN 226-BUILD-        CL0048
018540*    *** STOCK-ERR-TEXT - REQ 2241.                              CL0049
018550     05  WS-ERR-QTY-EDIT         PIC Z(9)9.
018560     05  FILLER                  PIC X(04).
018570*
018600 01  WS-CALC-RESULT.
018700     05  WS-CALC-UNIT-PRICE-BASE PIC S9(8)V99.
018800     05  WS-CALC-UNIT-TAX        PIC S9(8)V99.
018900     05  WS-CALC-BASE-AMOUNT     PIC S9(10)V99.
019000     05  WS-CALC-TAX-AMOUNT      PIC S9(10)V99.
019100     05  WS-CALC-TOTAL-AMOUNT    PIC S9(10)V99.
019200     05  FILLER                  PIC X(06).
019300*
019400 01  WS-SKU-RESULT.
019500     05  WS-SKU-CODE             PIC X(12).
019600     05  WS-SKU-BARCODE          PIC X(12).
019650     05  FILLER                  PIC X(04).
019660*
019670 01  WS-INV-SEQ-CHECK.
019680     05  WS-INV-SEQ-NO           PIC 9(06)      VALUE ZERO.
019690     05  FILLER                  PIC X(04).
019700 01  WS-INV-SEQ-CHECK-R REDEFINES WS-INV-SEQ-CHECK.
019710*    *** DIGIT VIEW - FLAGS WHEN THE SEQUENCE HAS GROWN PAST THE
019720*    *** ORIGINAL FOUR-DIGIT WIDTH (REQ 2204 FOLLOW-UP) SO THE
019730*    *** CONSOLE LOG CATCHES IT BEFORE THE INVOICE NUMBER FIELD
019740*    *** ITSELF RUNS OUT OF ROOM.
019750     05  WS-INV-SEQ-DIGIT        PIC 9  OCCURS 6 TIMES.
019760     05  FILLER                  PIC X(04).
019770*
019800 01  WS-INVOICE-TOTALS.
019900     05  WS-INV-TOTAL-INCL       PIC S9(10)V99  VALUE ZERO.
020000     05  WS-INV-TOTAL-BASE       PIC S9(10)V99  VALUE ZERO.
020100     05  WS-INV-TOTAL-TAX        PIC S9(10)V99  VALUE ZERO.
020200     05  FILLER                  PIC X(06).
020300*
020400 01  TOTALS-VARS.
020500     05  NUM-TRAN-RECS           PIC S9(9)  COMP-3  VALUE +0.
020600     05  NUM-GROUPS              PIC S9(9)  COMP-3  VALUE +0.
020700     05  NUM-INVOICES-POSTED     PIC S9(9)  COMP-3  VALUE +0.
020800     05  NUM-INVOICES-REJECTED   PIC S9(9)  COMP-3  VALUE +0.
020900     05  NUM-LINES-POSTED        PIC S9(9)  COMP-3  VALUE +0.
021000     05  NUM-LOW-STOCK-PRODUCTS  PIC S9(9)  COMP-3  VALUE +0.
021100     05  WS-LOW-STOCK-THRESHOLD  PIC S9(4) COMP     VALUE +5.
021200     05  WS-RUN-TOTAL-INCL       PIC S9(12)V99      VALUE ZERO.
021300     05  WS-RUN-TOTAL-TAX        PIC S9(12)V99      VALUE ZERO.
021350     05  FILLER                  PIC X(06).
021400*
021500*        *******************
021600*            report lines
021700*        *******************
021800 01  RPT-HEADER1.
021900     05  FILLER                 PIC X(40)
022000               VALUE 'INVOICE POSTING RUN REPORT        DATE: '.
022100     05  RPT-MM                 PIC 99.
022200     05  FILLER                 PIC X     VALUE '/'.
022300     05  RPT-DD                 PIC 99.
022400     05  FILLER                 PIC X     VALUE '/'.
022500     05  RPT-YY                 PIC 99.
022600     05  FILLER                 PIC X(20)
022700                    VALUE ' (mm/dd/yy)   TIME: '.
022800     05  RPT-HH                 PIC 99.
022900     05  FILLER                 PIC X     VALUE ':'.
023000     05  RPT-MIN                PIC 99.
023100     05  FILLER                 PIC X     VALUE ':'.
023200     05  RPT-SS                 PIC 99.
023300     05  FILLER                 PIC X(55) VALUE SPACES.
023400 01  RPT-TOTALS-HDR2.
023500     05  FILLER PIC X(100)  VALUE ALL '-'.
023600     05  FILLER PIC X(32)   VALUE SPACES.
023700 01  RPT-TOTALS-DETAIL.
023800     05  FILLER              PIC XX       VALUE SPACES.
023900     05  RPT-TOTALS-TYPE     PIC X(15).
024000     05  FILLER              PIC X(4)     VALUE ':   '.
024100     05  RPT-TOTALS-ITEM1    PIC X(11).
024200     05  RPT-TOTALS-VALUE1   PIC ZZZ,ZZZ,ZZ9.
024300     05  RPT-TOTALS-VALUE1D  REDEFINES RPT-TOTALS-VALUE1
024400                             PIC ZZZZZZZZ.99.
024500     05  FILLER              PIC X(3)     VALUE SPACES.
024600     05  RPT-TOTALS-ITEM2    PIC X(11).
024700     05  RPT-TOTALS-VALUE2   PIC ZZZ,ZZZ,ZZ9.
024800     05  RPT-TOTALS-VALUE2D  REDEFINES RPT-TOTALS-VALUE2
024900                             PIC ZZZZZZZZ.99.
025000     05  FILLER              PIC X(38)    VALUE SPACES.
025100 01  RPT-SPACES.
025200     05  FILLER                 PIC X(132) VALUE SPACES.
025300*
025400 01  ERR-HEADER1.
025500     05  FILLER PIC X(40) VALUE 'INVOICE POSTING - REJECTED GROUPS'.
025600     05  FILLER PIC X(92) VALUE SPACES.
025700 01  ERR-MSG-BAD-GROUP.
025800     05  FILLER PIC X(12) VALUE 'TXN-ID:     '.
025900     05  ERR-TXN-ID          PIC 9(6).
026000     05  FILLER PIC X(4)  VALUE SPACES.
026100     05  ERR-TEXT            PIC X(80).
026200     05  FILLER PIC X(30) VALUE SPACES.
026300******************************************************************
026400 PROCEDURE DIVISION.
026500******************************************************************
026600*
026700 000-MAIN.
026710     ACCEPT CURRENT-DATE FROM DATE.
026720     ACCEPT CURRENT-TIME FROM TIME.
026730     DISPLAY 'INVPOST STARTED DATE = ' CURRENT-MONTH '/'
026740             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
026750     DISPLAY '              TIME = ' CURRENT-HOUR ':'
026760             CURRENT-MINUTE ':' CURRENT-SECOND.
026770*
026780     PERFORM 900-OPEN-FILES THRU 900-EXIT.
026790     PERFORM 910-LOAD-PRODUCT-TABLE THRU 910-EXIT.
026800     PERFORM 920-LOAD-SHOP-PROFILE THRU 920-EXIT.
026810     PERFORM 800-INIT-REPORT THRU 800-EXIT.
026820*
026830     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT
026840             UNTIL WS-TRAN-EOF = 'Y'.
026850*
026860     IF WS-ITEM-COUNT > 0
026870         PERFORM 200-FINALIZE-GROUP THRU 200-EXIT
026880     END-IF.
026890*
026900     PERFORM 940-REWRITE-PRODUCT-MASTER THRU 940-EXIT.
026910     PERFORM 930-REWRITE-SHOP-PROFILE THRU 930-EXIT.
026920     PERFORM 950-PRINT-RUN-TOTALS THRU 950-EXIT.
026930     PERFORM 905-CLOSE-FILES THRU 905-EXIT.
026940*
026950     GOBACK.
026960*
026970 100-PROCESS-TRANSACTIONS.
026980     PERFORM 700-READ-TRAN-FILE THRU 700-EXIT.
026990     IF WS-TRAN-EOF NOT = 'Y'
027000         ADD +1 TO NUM-TRAN-RECS
027010         IF TXN-ID NOT = WS-HOLD-TXN-ID AND WS-ITEM-COUNT > 0
027020             PERFORM 200-FINALIZE-GROUP THRU 200-EXIT
027030         END-IF
027040         MOVE TXN-ID        TO WS-HOLD-TXN-ID
027050         MOVE TXN-CUST-NAME TO WS-HOLD-CUST-NAME
027060         MOVE TXN-DATE      TO WS-HOLD-TXN-DATE
027070         PERFORM 150-BUFFER-LINE THRU 150-EXIT
027080     END-IF.
027090 100-EXIT.
027100     EXIT.
027110*
027120 150-BUFFER-LINE.
027130     IF WS-ITEM-COUNT < WS-ITEM-MAX
027140         ADD +1 TO WS-ITEM-COUNT
027150         SET WS-ITEM-IDX TO WS-ITEM-COUNT
027160         MOVE TXN-PROD-ID    TO WS-ITEM-PROD-ID (WS-ITEM-IDX)
027170         MOVE TXN-DESCRIPTION TO WS-ITEM-DESCRIPTION (WS-ITEM-IDX)
027180         MOVE TXN-QUANTITY   TO WS-ITEM-QUANTITY (WS-ITEM-IDX)
027190         MOVE TXN-UNIT-PRICE TO WS-ITEM-UNIT-PRICE (WS-ITEM-IDX)
027200         MOVE TXN-TAX-RATE   TO WS-ITEM-TAX-RATE (WS-ITEM-IDX)
027210         PERFORM 155-DEFAULT-LINE-PRICING THRU 155-EXIT
027220     ELSE
027230         DISPLAY 'CART LINE DROPPED - GROUP OVER 20 LINES: '
027240                 TXN-ID
027250     END-IF.
027260 150-EXIT.
027270     EXIT.
027280*
027290 155-DEFAULT-LINE-PRICING.
027300*    *** TXN-UNIT-PRICE OF ZERO MEANS "USE THE PRODUCT MASTER     CL0030
027310*    *** PRICE" AND TXN-TAX-RATE OF ZERO MEANS "USE THE SHOP'S    CL0031
027320*    *** DEFAULT RATE" - NEITHER WAS EVER HONORED BEFORE REQ      CL0032
027330*    *** 2241; A POS LINE SENDING ZEROES WAS POSTED AT ZERO.      CL0033
027340     IF WS-ITEM-UNIT-PRICE (WS-ITEM-IDX) = ZERO
027350         AND WS-ITEM-PROD-ID (WS-ITEM-IDX) > ZERO
027360         MOVE WS-ITEM-PROD-ID (WS-ITEM-IDX) TO WS-PROD-ID-SRCH
027370         SEARCH ALL PROD-TBL-ROW
027380             AT END
027390                 CONTINUE
027400             WHEN PROD-ID-TBL (WS-PROD-IDX) = WS-PROD-ID-SRCH
027410                 MOVE PROD-PRICE-INCL-TBL (WS-PROD-IDX)
027420                   TO WS-ITEM-UNIT-PRICE (WS-ITEM-IDX)
027430         END-SEARCH
027440     END-IF.
027450     IF WS-ITEM-TAX-RATE (WS-ITEM-IDX) = ZERO
027460         MOVE SHOP-DEFAULT-TAX TO WS-ITEM-TAX-RATE (WS-ITEM-IDX)
027470     END-IF.
027480 155-EXIT.
027490     EXIT.
027500*
027510 200-FINALIZE-GROUP.
027520     ADD +1 TO NUM-GROUPS.
027530     MOVE 'Y' TO WS-GROUP-OK.
027540     MOVE SPACES TO WS-GROUP-ERR-TEXT.
027550     PERFORM 210-NEXT-INVOICE-NUMBER THRU 210-EXIT.
027560     PERFORM 220-VALIDATE-GROUP-STOCK THRU 220-EXIT.
027570     IF WS-GROUP-OK = 'Y'
027580         PERFORM 230-COMMIT-GROUP THRU 230-EXIT
027590         ADD +1 TO NUM-INVOICES-POSTED
027600     ELSE
027610         PERFORM 240-REJECT-GROUP THRU 240-EXIT
027620         ADD +1 TO NUM-INVOICES-REJECTED
027630     END-IF.
027640     PERFORM 290-RESET-GROUP-BUFFER THRU 290-EXIT.
027650 200-EXIT.
027660     EXIT.
027670*
027680 210-NEXT-INVOICE-NUMBER.
027690*    *** ADVANCED FOR EVERY GROUP, POSTED OR REJECTED, SO A
027700*    *** NUMBER IS NEVER REISSUED TO A LATER RUN THE SAME DAY.
027710     ADD +1 TO SHOP-LAST-INV-NO.
027720     MOVE SHOP-LAST-INV-NO TO WS-INV-SEQ-NO.
027730     IF WS-INV-SEQ-DIGIT (1) NOT = ZERO
027740        OR WS-INV-SEQ-DIGIT (2) NOT = ZERO
027750         DISPLAY 'INVPOST - INVOICE SEQUENCE PAST 9999, NOW '
027760                 WS-INV-SEQ-NO
027770     END-IF.
027780     MOVE SPACES TO INV-NUMBER.
027790     STRING SHOP-INV-PREFIX DELIMITED BY SPACE
027800            SHOP-LAST-INV-NO DELIMITED BY SIZE
027810       INTO INV-NUMBER.
027820 210-EXIT.
027830     EXIT.
027840*
027850 220-VALIDATE-GROUP-STOCK.
027860     SET WS-ITEM-IDX TO 1.
027870     PERFORM 225-VALIDATE-ONE-LINE THRU 225-EXIT
027880             VARYING WS-ITEM-IDX FROM 1 BY 1
027890             UNTIL WS-ITEM-IDX > WS-ITEM-COUNT
027900                OR WS-GROUP-OK NOT = 'Y'.
027910 220-EXIT.
027920     EXIT.
027930*
027940 222-NUMERIC-RANGE-EDITS.
027950*    *** SAME SHAPE AS STKPOST'S 400-NUMERIC-RANGE-EDITS - A      CL0035
027960*    *** ZERO/NEGATIVE QUANTITY OR AN UNDER-A-PENNY PRICE USED    CL0036
027970*    *** TO FLOW STRAIGHT INTO LINECALC AND POST - REQ 2241.      CL0037
027980     IF WS-ITEM-QUANTITY (WS-ITEM-IDX) < .001
027990         MOVE 'N' TO WS-GROUP-OK
028000         MOVE 'QUANTITY BELOW MINIMUM OF .001' TO WS-GROUP-ERR-TEXT
028010     ELSE
028020         IF WS-ITEM-UNIT-PRICE (WS-ITEM-IDX) < .01
028030             MOVE 'N' TO WS-GROUP-OK
028040             MOVE 'UNIT PRICE BELOW MINIMUM OF .01'
028050                                       TO WS-GROUP-ERR-TEXT
028060         END-IF
028070     END-IF.
028080 222-EXIT.
028090     EXIT.
028100*
028110 225-VALIDATE-ONE-LINE.
028120     PERFORM 222-NUMERIC-RANGE-EDITS THRU 222-EXIT.
028130     IF WS-GROUP-OK = 'Y'
028140         MOVE WS-ITEM-PROD-ID (WS-ITEM-IDX) TO WS-PROD-ID-SRCH
028150         SEARCH ALL PROD-TBL-ROW
028160             AT END
028170                 MOVE 'N' TO WS-GROUP-OK
028180                 MOVE 'UNKNOWN PRODUCT ID' TO WS-GROUP-ERR-TEXT
028190             WHEN PROD-ID-TBL (WS-PROD-IDX) = WS-PROD-ID-SRCH
028200                 MOVE WS-PROD-IDX TO WS-ITEM-TBL-IDX (WS-ITEM-IDX)
028210                 IF PROD-TRACKED-TBL (WS-PROD-IDX)
028220                     AND WS-ITEM-QUANTITY (WS-ITEM-IDX) >
028230                         PROD-STOCK-QTY-TBL (WS-PROD-IDX)
028240                     MOVE 'N' TO WS-GROUP-OK
028250                     PERFORM 226-BUILD-STOCK-ERR-TEXT THRU 226-EXIT
028260                 END-IF
028270         END-SEARCH
028280     END-IF.
028290 225-EXIT.
028300     EXIT.
028310*
028320 226-BUILD-STOCK-ERR-TEXT.
028330*    *** FULL MESSAGE PER SPEC - WAS A FIXED LITERAL WITH NO      CL0045
028340*    *** PRODUCT NAME OR AVAILABLE QUANTITY - REQ 2241.           CL0046
028350     MOVE PROD-STOCK-QTY-TBL (WS-PROD-IDX) TO WS-ERR-QTY-EDIT.
028360     MOVE SPACES TO WS-GROUP-ERR-TEXT.
028370     STRING 'INSUFFICIENT STOCK FOR ' DELIMITED BY SIZE
028380            PROD-NAME-TBL (WS-PROD-IDX) DELIMITED BY SIZE
028390            '. AVAILABLE: '             DELIMITED BY SIZE
028400            WS-ERR-QTY-EDIT             DELIMITED BY SIZE
028410       INTO WS-GROUP-ERR-TEXT.
028420 226-EXIT.
028430     EXIT.
028440*
028450 230-COMMIT-GROUP.
028460     MOVE SPACES TO INV-CUST-NAME.
028470     PERFORM 340-DEFAULT-CUSTOMER-NAME THRU 340-EXIT.
028480     MOVE WS-HOLD-TXN-DATE  TO INV-DATE.
028490     MOVE 'PENDING   '      TO INV-PAY-STATUS.
028500     MOVE ZERO              TO INV-AMOUNT-PAID.
028510     MOVE ZERO TO WS-INV-TOTAL-INCL WS-INV-TOTAL-BASE
028520                  WS-INV-TOTAL-TAX.
028530     PERFORM 320-CALC-AND-POST-LINES THRU 320-EXIT
028540             VARYING WS-ITEM-IDX FROM 1 BY 1
028550             UNTIL WS-ITEM-IDX > WS-ITEM-COUNT.
028560     MOVE WS-INV-TOTAL-INCL TO INV-TOTAL-INCL.
028570     MOVE WS-INV-TOTAL-BASE TO INV-TOTAL-BASE.
028580     MOVE WS-INV-TOTAL-TAX  TO INV-TOTAL-TAX.
028590     WRITE INVOICE-HEADER-REC.
028600     ADD WS-INV-TOTAL-INCL  TO WS-RUN-TOTAL-INCL.
028610     ADD WS-INV-TOTAL-TAX   TO WS-RUN-TOTAL-TAX.
028620 230-EXIT.
028630     EXIT.
028640*
028650 320-CALC-AND-POST-LINES.
028660     CALL 'LINECALC' USING WS-ITEM-QUANTITY (WS-ITEM-IDX)
028670                           WS-ITEM-UNIT-PRICE (WS-ITEM-IDX)
028680                           WS-ITEM-TAX-RATE (WS-ITEM-IDX)
028690                           WS-CALC-RESULT.
028700     PERFORM 330-ACCUM-INVOICE-TOTALS THRU 330-EXIT.
028710     MOVE INV-NUMBER                        TO ITM-INV-NUMBER.
028720     MOVE WS-ITEM-PROD-ID (WS-ITEM-IDX)      TO ITM-PROD-ID.
028730     MOVE WS-ITEM-DESCRIPTION (WS-ITEM-IDX)  TO ITM-DESCRIPTION.
028740     MOVE WS-ITEM-QUANTITY (WS-ITEM-IDX)     TO ITM-QUANTITY.
028750     MOVE WS-ITEM-UNIT-PRICE (WS-ITEM-IDX)   TO ITM-UNIT-PRICE-INCL.
028760     MOVE WS-ITEM-TAX-RATE (WS-ITEM-IDX)     TO ITM-TAX-RATE.
028770     WRITE INVOICE-ITEM-REC.
028780     ADD +1 TO NUM-LINES-POSTED.
028790     PERFORM 350-POST-STOCK-MOVEMENT THRU 350-EXIT.
028800 320-EXIT.
028810     EXIT.
028820*
028830 330-ACCUM-INVOICE-TOTALS.
028840     ADD WS-CALC-TOTAL-AMOUNT TO WS-INV-TOTAL-INCL.
028850     ADD WS-CALC-BASE-AMOUNT  TO WS-INV-TOTAL-BASE.
028860     ADD WS-CALC-TAX-AMOUNT   TO WS-INV-TOTAL-TAX.
028870 330-EXIT.
028880     EXIT.
028890*
028900 340-DEFAULT-CUSTOMER-NAME.
028910     IF WS-HOLD-CUST-NAME = SPACES
028920         MOVE 'WALK-IN CUSTOMER' TO INV-CUST-NAME
028930     ELSE
028940         MOVE WS-HOLD-CUST-NAME TO INV-CUST-NAME
028950     END-IF.
028960 340-EXIT.
028970     EXIT.
028980*
028990 350-POST-STOCK-MOVEMENT.
029000     IF PROD-TRACKED-TBL (WS-ITEM-TBL-IDX (WS-ITEM-IDX))
029010         COMPUTE PROD-STOCK-QTY-TBL (WS-ITEM-TBL-IDX (WS-ITEM-IDX))
029020             = PROD-STOCK-QTY-TBL (WS-ITEM-TBL-IDX (WS-ITEM-IDX))
029030               - WS-ITEM-QUANTITY (WS-ITEM-IDX)
029040         MOVE WS-ITEM-PROD-ID (WS-ITEM-IDX)  TO MOV-PROD-ID
029050         COMPUTE MOV-QTY-CHANGE = ZERO - WS-ITEM-QUANTITY (WS-ITEM-IDX)
029060         MOVE 'SALE      '                   TO MOV-REASON
029070*        *** A SALE CARRIES NO UNIT-COST - ONLY A STOCK-IN DOES. CL0040
029080         MOVE ZERO                            TO MOV-UNIT-COST
029090         MOVE SPACES                          TO MOV-REFERENCE
029100*        *** REFERENCE READS "INVOICE " PLUS THE NUMBER, NOT     CL0043
029110*        *** THE BARE NUMBER - REQ 2241.                         CL0044
029120         STRING 'Invoice ' DELIMITED BY SIZE
029130                INV-NUMBER DELIMITED BY SPACE
029140           INTO MOV-REFERENCE
029150         MOVE WS-HOLD-TXN-DATE                TO MOV-DATE
029160         WRITE STOCK-MOVEMENT-REC
029170     END-IF.
029180 350-EXIT.
029190     EXIT.
029200*
029210 240-REJECT-GROUP.
029220     WRITE ERROR-RECORD FROM RPT-SPACES.
029230     MOVE WS-HOLD-TXN-ID        TO ERR-TXN-ID.
029240     MOVE WS-GROUP-ERR-TEXT     TO ERR-TEXT.
029250     WRITE ERROR-RECORD FROM ERR-MSG-BAD-GROUP.
029260 240-EXIT.
029270     EXIT.
029280*
029290 290-RESET-GROUP-BUFFER.
029300     MOVE ZERO TO WS-ITEM-COUNT.
029310 290-EXIT.
029320     EXIT.
029330*
029340 700-READ-TRAN-FILE.
029350     READ TRANSACTION-FILE
029360         AT END MOVE 'Y' TO WS-TRAN-EOF.
029370     EVALUATE WS-TRANIN-STATUS
029380         WHEN '00'
029390             CONTINUE
029400         WHEN '10'
029410             MOVE 'Y' TO WS-TRAN-EOF
029420         WHEN OTHER
029430             DISPLAY 'ERROR ON TRAN FILE READ.  CODE: '
029440                     WS-TRANIN-STATUS
029450             MOVE 'Y' TO WS-TRAN-EOF
029460     END-EVALUATE.
029470 700-EXIT.
029480     EXIT.
029490*
029500 800-INIT-REPORT.
029510     MOVE CURRENT-YEAR   TO RPT-YY.
029520     MOVE CURRENT-MONTH  TO RPT-MM.
029530     MOVE CURRENT-DAY    TO RPT-DD.
029540     MOVE CURRENT-HOUR   TO RPT-HH.
029550     MOVE CURRENT-MINUTE TO RPT-MIN.
029560     MOVE CURRENT-SECOND TO RPT-SS.
029570     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
029580     WRITE REPORT-RECORD FROM RPT-SPACES.
029590     WRITE ERROR-RECORD FROM ERR-HEADER1 AFTER PAGE.
029600 800-EXIT.
029610     EXIT.
029620*
029630 900-OPEN-FILES.
029640*    *** PRODUCT-FILE AND SHOP-PROFILE-FILE ARE OPENED AND
029650*    *** CLOSED ON THEIR OWN IN 910/920/930/940 - THEY ARE
029660*    *** REOPENED FOR OUTPUT LATER IN THE SAME RUN.
029670     OPEN INPUT    TRANSACTION-FILE
029680          OUTPUT   INVOICE-HEADER-FILE
029690          OUTPUT   INVOICE-ITEM-FILE
029700          OUTPUT   STOCK-MOVEMENT-FILE
029710          OUTPUT   REPORT-FILE
029720          OUTPUT   ERROR-FILE.
029730     IF WS-TRANIN-STATUS NOT = '00'
029740         DISPLAY 'ERROR OPENING TRAN FILE. RC:' WS-TRANIN-STATUS
029750         MOVE 16 TO RETURN-CODE
029760         MOVE 'Y' TO WS-TRAN-EOF
029770     END-IF.
029780 900-EXIT.
029790     EXIT.
029800*
029810 905-CLOSE-FILES.
029820     CLOSE TRANSACTION-FILE
029830           INVOICE-HEADER-FILE
029840           INVOICE-ITEM-FILE
029850           STOCK-MOVEMENT-FILE
029860           REPORT-FILE
029870           ERROR-FILE.
029880 905-EXIT.
029890     EXIT.
029900*
029910 910-LOAD-PRODUCT-TABLE.
029920     MOVE ZERO TO WS-PROD-TABLE-COUNT.
029930     OPEN INPUT PRODUCT-FILE.
029940     PERFORM 912-LOAD-ONE-PRODUCT THRU 912-EXIT
029950             UNTIL WS-PRODMAST-STATUS = '10'.
029960     CLOSE PRODUCT-FILE.
029970 910-EXIT.
029980     EXIT.
029990*
030000 912-LOAD-ONE-PRODUCT.
030010     READ PRODUCT-FILE.
030020     IF WS-PRODMAST-STATUS = '00'
030030         ADD +1 TO WS-PROD-TABLE-COUNT
030040         SET WS-PROD-IDX TO WS-PROD-TABLE-COUNT
030050         MOVE PROD-ID              TO PROD-ID-TBL (WS-PROD-IDX)
030060         MOVE PROD-NAME            TO PROD-NAME-TBL (WS-PROD-IDX)
030070         MOVE PROD-COLLECTION      TO PROD-COLLECTION-TBL (WS-PROD-IDX)
030080         MOVE PROD-SKU             TO PROD-SKU-TBL (WS-PROD-IDX)
030090         MOVE PROD-BARCODE         TO PROD-BARCODE-TBL (WS-PROD-IDX)
030100         MOVE PROD-PRICE-INCL      TO PROD-PRICE-INCL-TBL (WS-PROD-IDX)
030110         MOVE PROD-TAX-RATE        TO PROD-TAX-RATE-TBL (WS-PROD-IDX)
030120         MOVE PROD-COST-PRICE      TO PROD-COST-PRICE-TBL (WS-PROD-IDX)
030130         MOVE PROD-TRACK-STOCK     TO PROD-TRACK-STOCK-TBL (WS-PROD-IDX)
030140         MOVE PROD-STOCK-QTY       TO PROD-STOCK-QTY-TBL (WS-PROD-IDX)
030150         MOVE PROD-UNIT            TO PROD-UNIT-TBL (WS-PROD-IDX)
030160         IF PROD-SKU-TBL (WS-PROD-IDX) = SPACES
030170             OR PROD-BARCODE-TBL (WS-PROD-IDX) = SPACES
030180             PERFORM 914-ENSURE-PROD-CODES THRU 914-EXIT
030190         END-IF
030200     END-IF.
030210 912-EXIT.
030220     EXIT.
030230*
030240 914-ENSURE-PROD-CODES.
030250     CALL 'SKUGEN' USING PROD-ID-TBL (WS-PROD-IDX)
030260                         PROD-NAME-TBL (WS-PROD-IDX)
030270                         PROD-COLLECTION-TBL (WS-PROD-IDX)
030280                         WS-SKU-RESULT.
030290     MOVE WS-SKU-CODE    TO PROD-SKU-TBL (WS-PROD-IDX).
030300     MOVE WS-SKU-BARCODE TO PROD-BARCODE-TBL (WS-PROD-IDX).
030310 914-EXIT.
030320     EXIT.
030330*
030340 920-LOAD-SHOP-PROFILE.
030350     OPEN INPUT SHOP-PROFILE-FILE.
030360     READ SHOP-PROFILE-FILE.
030370     CLOSE SHOP-PROFILE-FILE.
030380 920-EXIT.
030390     EXIT.
030400*
030410 930-REWRITE-SHOP-PROFILE.
030420     OPEN OUTPUT SHOP-PROFILE-FILE.
030430     WRITE SHOP-PROFILE-REC.
030440     CLOSE SHOP-PROFILE-FILE.
030450 930-EXIT.
030460     EXIT.
030470*
030480 940-REWRITE-PRODUCT-MASTER.
030490     OPEN OUTPUT PRODUCT-FILE.
030500     PERFORM 942-WRITE-ONE-PRODUCT THRU 942-EXIT
030510             VARYING WS-PROD-IDX FROM 1 BY 1
030520             UNTIL WS-PROD-IDX > WS-PROD-TABLE-COUNT.
030530     CLOSE PRODUCT-FILE.
030540 940-EXIT.
030550     EXIT.
030560*
030570 942-WRITE-ONE-PRODUCT.
030580     MOVE PROD-ID-TBL (WS-PROD-IDX)          TO PROD-ID.
030590     MOVE PROD-NAME-TBL (WS-PROD-IDX)        TO PROD-NAME.
030600     MOVE PROD-COLLECTION-TBL (WS-PROD-IDX)  TO PROD-COLLECTION.
030610     MOVE PROD-SKU-TBL (WS-PROD-IDX)         TO PROD-SKU.
030620     MOVE PROD-BARCODE-TBL (WS-PROD-IDX)     TO PROD-BARCODE.
030630     MOVE PROD-PRICE-INCL-TBL (WS-PROD-IDX)  TO PROD-PRICE-INCL.
030640     MOVE PROD-TAX-RATE-TBL (WS-PROD-IDX)    TO PROD-TAX-RATE.
030650     MOVE PROD-COST-PRICE-TBL (WS-PROD-IDX)  TO PROD-COST-PRICE.
030660     MOVE PROD-TRACK-STOCK-TBL (WS-PROD-IDX) TO PROD-TRACK-STOCK.
030670     MOVE PROD-STOCK-QTY-TBL (WS-PROD-IDX)   TO PROD-STOCK-QTY.
030680     MOVE PROD-UNIT-TBL (WS-PROD-IDX)        TO PROD-UNIT.
030690     WRITE PRODUCT-MASTER-REC.
030700     IF PROD-TRACKED-TBL (WS-PROD-IDX)
030710         AND PROD-STOCK-QTY-TBL (WS-PROD-IDX) <=
030720             WS-LOW-STOCK-THRESHOLD
030730         ADD +1 TO NUM-LOW-STOCK-PRODUCTS
030740     END-IF.
030750 942-EXIT.
030760     EXIT.
030770*
030780 950-PRINT-RUN-TOTALS.
030790     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR2.
030800     MOVE SPACES            TO RPT-TOTALS-DETAIL.
030810     MOVE 'Transactions:  ' TO RPT-TOTALS-TYPE.
030820     MOVE '      Read:'     TO RPT-TOTALS-ITEM1.
030830     MOVE NUM-TRAN-RECS     TO RPT-TOTALS-VALUE1.
030840     MOVE '    Groups:'     TO RPT-TOTALS-ITEM2.
030850     MOVE NUM-GROUPS        TO RPT-TOTALS-VALUE2.
030860     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
030870     MOVE SPACES            TO RPT-TOTALS-DETAIL.
030880     MOVE 'Invoices:      ' TO RPT-TOTALS-TYPE.
030890     MOVE '    Posted:'     TO RPT-TOTALS-ITEM1.
030900     MOVE NUM-INVOICES-POSTED TO RPT-TOTALS-VALUE1.
030910     MOVE '  Rejected:'     TO RPT-TOTALS-ITEM2.
030920     MOVE NUM-INVOICES-REJECTED TO RPT-TOTALS-VALUE2.
030930     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
030940     MOVE SPACES            TO RPT-TOTALS-DETAIL.
030950     MOVE 'Lines Posted:  ' TO RPT-TOTALS-TYPE.
030960     MOVE '     Count:'     TO RPT-TOTALS-ITEM1.
030970     MOVE NUM-LINES-POSTED  TO RPT-TOTALS-VALUE1.
030980     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
030990     MOVE SPACES            TO RPT-TOTALS-DETAIL.
031000     MOVE 'Sales Posted:  ' TO RPT-TOTALS-TYPE.
031010     MOVE '     Total:'     TO RPT-TOTALS-ITEM1.
031020     MOVE WS-RUN-TOTAL-INCL TO RPT-TOTALS-VALUE1D.
031030     MOVE '       Tax:'     TO RPT-TOTALS-ITEM2.
031040     MOVE WS-RUN-TOTAL-TAX  TO RPT-TOTALS-VALUE2D.
031050     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
031060     MOVE SPACES            TO RPT-TOTALS-DETAIL.
031070     MOVE 'Low Stock:     ' TO RPT-TOTALS-TYPE.
031080     MOVE ' Products:'      TO RPT-TOTALS-ITEM1.
031090     MOVE NUM-LOW-STOCK-PRODUCTS TO RPT-TOTALS-VALUE1.
031100     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
031105 950-EXIT.
031108     EXIT.
031110*  END OF PROGRAM INVPOST
