000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STKPOST.
000300 AUTHOR.        JON SAYLES.
000400 INSTALLATION.  SHOPFRONT DATA CENTER.
000500 DATE-WRITTEN.  01/23/88.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THE PROGRAM'S PROCEDURE INCLUDES
001300*                POSTING PURCHASE, RETURN, ADJUSTMENT AND DAMAGE
001400*                MOVEMENTS AGAINST THE PRODUCT MASTER STOCK
001500*                QUANTITY, AND PRINTING A DAILY MOVEMENT REPORT.
001600*
001700*          IT BASES ITS PROCESSING ON THE DAY'S MOVEMENT REQUEST
001800*          FILE, ONE RECORD PER REQUESTED MOVEMENT, IN NO
001900*          PARTICULAR SEQUENCE - EACH REQUEST IS LOOKED UP IN
002000*          THE IN-CORE PRODUCT TABLE BY PROD-ID.
002100*
002200******************************************************************
002300*
002400       INPUT FILE           - STKREQ  (MOVEMENT REQUESTS)
002500*
002600       INPUT MASTER FILE    - PRODMAST (PRODUCT MASTER)
002700*
002800       OUTPUT LEDGER FILE   - STKMOVE  (POSTED MOVEMENTS)
002900*
003000       OUTPUT FILE PRODUCED - STKRPT   (DAILY MOVEMENT REPORT)
003100*
003200       INPUT ERROR FILE     - STKERR   (REJECTED REQUESTS)
003300*
003400       DUMP FILE            - SYSOUT
003500*
003600******************************************************************
003700*                     CHANGE LOG                                 *
003800******************************************************************
003900* 01/23/88  JRS  ORIGINAL WRITE-UP.  PURCHASE AND RETURN ONLY.   CL0001
004000* 06/30/88  JRS  ADJUSTMENT REASON ADDED FOR YEAR-END STOCKTAKE  CL0002
004100*                CORRECTIONS - REQ 1098.                        CL0003
004200* 02/14/90  DKS  DAMAGE REASON ADDED, ALWAYS FORCES A DECREASE   CL0004
004300*                REGARDLESS OF THE SIGN ON THE REQUEST - REQ    CL0005
004400*                1251.                                          CL0006
004500* 09/19/91  DKS  REQUESTS THAT WOULD DRIVE STOCK NEGATIVE ARE    CL0007
004600*                NOW REJECTED INSTEAD OF ALLOWED THROUGH - REQ  CL0008
004700*                1362.                                          CL0009
004800* 05/03/93  PNM  NON STOCK-TRACKED PRODUCTS NOW SKIP THE STOCK   CL0010
004900*                UPDATE BUT STILL LOG THE MOVEMENT - REQ 1455.  CL0011
005000* 12/11/95  RV   WEIGHTED AVERAGE COST CALC ADDED ON PURCHASE    CL0012
005100*                POSTINGS - REQ 1549.                           CL0013
005200* 12/22/98  RV   Y2K REVIEW - MOV-DATE IS ALREADY A FOUR-DIGIT   CL0014
005300*                YEAR FIELD.  NO CHANGE REQUIRED.                CL0015
005400* 06/30/99  RV   Y2K FOLLOW-UP - CONFIRMED WITH QA, NO CHANGE.  CL0016
005500* 07/19/02  TLB  ZERO-QUANTITY REQUESTS NOW REJECTED INSTEAD OF  CL0017
005600*                SILENTLY POSTED AS A NO-OP - REQ 2019.         CL0018
005700* 11/30/04  TLB  MINOR - PARAGRAPH RENUMBERING TO LINE UP WITH   CL0019
005800*                THE INVPOST PAIR PROGRAM.                      CL0020
005810* 02/16/06  JLH  THE 12/11/95 WEIGHTED-AVERAGE COST BLEND        CL0021
005820*                (CL0012/CL0013) NEVER MATCHED HOW THE COST     CL0022
005830*                PRICE IS ACTUALLY MAINTAINED - PURCHASING SETS CL0023
005840*                IT DIRECTLY ON THE MASTER WHEN A NEW PO COST   CL0024
005850*                COMES IN.  BLEND REMOVED; 320 NOW JUST CARRIES CL0025
005860*                THE MASTER'S OWN COST PRICE ONTO THE MOVEMENT  CL0026
005870*                RECORD AND LEAVES THE MASTER ROW ALONE - REQ   CL0027
005880*                2233.                                          CL0028
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 SPECIAL-NAMES.
006500     C01 IS NEXT-PAGE.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800*
006900     SELECT SYSOUT           ASSIGN TO UT-S-SYSOUT
007000             ORGANIZATION IS SEQUENTIAL.
007100*
007200     SELECT MOVEMENT-REQUEST-FILE ASSIGN TO STKREQ
007300             ACCESS MODE  IS SEQUENTIAL
007400             FILE STATUS  IS WS-STKREQ-STATUS.
007500*
007600     SELECT PRODUCT-FILE     ASSIGN TO PRODMAST
007700             ORGANIZATION IS SEQUENTIAL
007800             FILE STATUS  IS WS-PRODMAST-STATUS.
007900*
008000     SELECT STOCK-MOVEMENT-FILE ASSIGN TO STKMOVE
008100             ACCESS MODE  IS SEQUENTIAL
008200             FILE STATUS  IS WS-STKMOVE-STATUS.
008300*
008400     SELECT REPORT-FILE      ASSIGN TO STKRPT
008500             FILE STATUS  IS WS-STKRPT-STATUS.
008600*
008700     SELECT ERROR-FILE       ASSIGN TO STKERR
008800             FILE STATUS  IS WS-STKERR-STATUS.
008900******************************************************************
009000 DATA DIVISION.
009100 FILE SECTION.
009200*
009300 FD  SYSOUT
009400     RECORDING MODE IS F.
009500 01  SYSOUT-REC                  PIC X(130).
009600*
009700 FD  MOVEMENT-REQUEST-FILE
009800     RECORDING MODE IS F.
009900 COPY STKMOVE REPLACING STOCK-MOVEMENT-REC BY MOVEMENT-REQUEST-REC
010000                         MOV-PROD-ID        BY REQ-PROD-ID
010100                         MOV-QTY-CHANGE     BY REQ-QTY-CHANGE
010200                         MOV-REASON         BY REQ-REASON
010300                         MOV-IS-SALE        BY REQ-IS-SALE
010400                         MOV-IS-PURCHASE    BY REQ-IS-PURCHASE
010500                         MOV-IS-RETURN      BY REQ-IS-RETURN
010600                         MOV-IS-ADJUSTMENT  BY REQ-IS-ADJUSTMENT
010700                         MOV-IS-DAMAGE      BY REQ-IS-DAMAGE
010800                         MOV-UNIT-COST      BY REQ-UNIT-COST
010900                         MOV-REFERENCE      BY REQ-REFERENCE
011000                         MOV-DATE           BY REQ-DATE
011100                         MOV-DATE-R         BY REQ-DATE-R
011200                         MOV-DATE-YYYY      BY REQ-DATE-YYYY
011300                         MOV-DATE-MM        BY REQ-DATE-MM
011400                         MOV-DATE-DD        BY REQ-DATE-DD.
011500*
011600 FD  PRODUCT-FILE
011700     RECORDING MODE IS F.
011800 COPY PRODMAST.
011900*
012000 FD  STOCK-MOVEMENT-FILE
012100     RECORDING MODE IS F.
012200 COPY STKMOVE.
012300*
012400 FD  REPORT-FILE
012500     RECORDING MODE IS F.
012600 01  RPT-REC                     PIC X(132).
012700*
012800 FD  ERROR-FILE
012900     RECORDING MODE IS F.
013000 01  ERR-REC                     PIC X(132).
013100******************************************************************
013200 WORKING-STORAGE SECTION.
013300*
013400 01  SYSTEM-DATE-AND-TIME.
013500     05  CURRENT-DATE.
013600         10  CURRENT-YEAR            PIC 9(2).
013700         10  CURRENT-MONTH           PIC 9(2).
013800         10  CURRENT-DAY             PIC 9(2).
013900     05  CURRENT-TIME.
014000         10  CURRENT-HOUR            PIC 9(2).
014100         10  CURRENT-MINUTE          PIC 9(2).
014200         10  CURRENT-SECOND          PIC 9(2).
014300         10  CURRENT-HNDSEC          PIC 9(2).
014350     05  FILLER                      PIC X(04).
014400*
014500 01  FILE-STATUS-CODES.
014600     05  WS-STKREQ-STATUS        PIC X(02)  VALUE SPACES.
014700     05  WS-PRODMAST-STATUS      PIC X(02)  VALUE SPACES.
014800     05  WS-STKMOVE-STATUS       PIC X(02)  VALUE SPACES.
014900     05  WS-STKRPT-STATUS        PIC X(02)  VALUE SPACES.
015000     05  WS-STKERR-STATUS        PIC X(02)  VALUE SPACES.
015100     05  FILLER                  PIC X(06).
015200*
015300 01  FLAGS-AND-SWITCHES.
015400     05  WS-REQ-FILE-EOF         PIC X      VALUE 'N'.
015500     05  WS-REQ-OK               PIC X      VALUE 'Y'.
015600     05  PARA-NAME               PIC X(20)  VALUE SPACES.
015700     05  FILLER                  PIC X(08).
015800*
015900     COPY COBTABLE.
016000*
016100 01  WS-REQ-ERR-TEXT             PIC X(40)  VALUE SPACES.
016200 01  WS-PROD-ID-SRCH             PIC 9(6)   VALUE ZERO.
016300*
016400 01  WS-MOVE-WORK.
016500     05  WS-SIGNED-QTY           PIC S9(10) COMP-3  VALUE ZERO.
016600     05  WS-NEW-STOCK-QTY        PIC S9(10) COMP-3  VALUE ZERO.
016700     05  WS-MOV-UNIT-COST        PIC S9(10)         VALUE ZERO.
016950     05  WS-REASON-SUB           PIC S9(4)  COMP    VALUE ZERO.
016960     05  WS-REASON-TOTAL         PIC S9(9)  COMP-3  VALUE ZERO.
017000     05  FILLER                  PIC X(06).
017010*
017020 01  WS-COST-CHECK.
017030     05  WS-COST-CHECK-AMT       PIC Z(9)9-.
017040     05  FILLER                  PIC X(04).
017050 01  WS-COST-CHECK-R REDEFINES WS-COST-CHECK.
017060*    *** SIGN VIEW - FLAGS AN UNEXPECTED NEGATIVE COST PRICE ON
017070*    *** THE MASTER BEFORE IT GETS WRITTEN TO THE MOVEMENT
017080*    *** LEDGER (REQ 2233 CLEANUP, CL0021-CL0028).
017090     05  FILLER                  PIC X(10).
017100     05  WS-COST-CHECK-SIGN      PIC X.
017110     05  FILLER                  PIC X(04).
017120*
017200 01  COUNTERS-AND-ACCUMULATORS.
017300     05  NUM-REQ-READ            PIC S9(9) COMP-3  VALUE +0.
017310     05  POSTED-REJECTED-COUNTERS.
017320         10  NUM-REQ-POSTED      PIC S9(9) COMP-3  VALUE +0.
017330         10  NUM-REQ-REJECTED    PIC S9(9) COMP-3  VALUE +0.
017340     05  POSTED-REJECTED-CTR-R REDEFINES POSTED-REJECTED-COUNTERS.
017350*    *** TABLE VIEW USED BY 970-CHECK-READ-BALANCE TO CROSS-FOOT
017360*    *** POSTED PLUS REJECTED AGAINST NUM-REQ-READ.
017370         10  POSTED-REJECTED-TBL PIC S9(9) COMP-3  OCCURS 2 TIMES.
017950     05  FILLER                  PIC X(06).
018000*
018010 01  REASON-COUNTERS.
018020     05  NUM-PURCHASE-POSTED     PIC S9(9) COMP-3  VALUE +0.
018030     05  NUM-RETURN-POSTED       PIC S9(9) COMP-3  VALUE +0.
018040     05  NUM-ADJUSTMENT-POSTED   PIC S9(9) COMP-3  VALUE +0.
018050     05  NUM-DAMAGE-POSTED       PIC S9(9) COMP-3  VALUE +0.
018060*
018070 01  REASON-COUNTERS-R REDEFINES REASON-COUNTERS.
018080*    *** TABLE VIEW USED BY 960-CHECK-REASON-BALANCE TO CROSS-FOOT
018090*    *** THE FOUR MOVEMENT-REASON COUNTERS AGAINST NUM-REQ-POSTED.
018100     05  REASON-COUNT-TBL        PIC S9(9) COMP-3  OCCURS 4 TIMES.
018110*
018120     COPY ABENDREC.
018200*
018300 01  WS-HDR-REC.
018400     05  FILLER                 PIC X(40)
018500               VALUE 'STOCK MOVEMENT POSTING RUN         DATE: '.
018600     05  RPT-MM                 PIC 99.
018700     05  FILLER                 PIC X     VALUE '/'.
018800     05  RPT-DD                 PIC 99.
018900     05  FILLER                 PIC X     VALUE '/'.
019000     05  RPT-YY                 PIC 99.
019100     05  FILLER                 PIC X(79) VALUE SPACES.
019200 01  WS-TOTALS-HDR2.
019300     05  FILLER PIC X(100)  VALUE ALL '-'.
019400     05  FILLER PIC X(32)   VALUE SPACES.
019500 01  WS-TOTALS-DETAIL.
019600     05  FILLER              PIC XX       VALUE SPACES.
019700     05  RPT-TOTALS-TYPE     PIC X(15).
019800     05  FILLER              PIC X(4)     VALUE ':   '.
019900     05  RPT-TOTALS-ITEM1    PIC X(11).
020000     05  RPT-TOTALS-VALUE1   PIC ZZZ,ZZZ,ZZ9.
020100     05  FILLER              PIC X(3)     VALUE SPACES.
020200     05  RPT-TOTALS-ITEM2    PIC X(11).
020300     05  RPT-TOTALS-VALUE2   PIC ZZZ,ZZZ,ZZ9.
020400     05  FILLER              PIC X(42)    VALUE SPACES.
020500 01  WS-BLANK-LINE.
020600     05  FILLER                 PIC X(132) VALUE SPACES.
020700 01  WS-ERR-HDR.
020800     05  FILLER PIC X(40) VALUE 'STOCK MOVEMENT - REJECTED REQUESTS'.
020900     05  FILLER PIC X(92) VALUE SPACES.
021000 01  WS-ERR-DETAIL.
021100     05  FILLER PIC X(12) VALUE 'PROD-ID:    '.
021200     05  ERR-PROD-ID         PIC 9(6).
021300     05  FILLER PIC X(4)  VALUE SPACES.
021400     05  ERR-TEXT            PIC X(40).
021500     05  FILLER PIC X(70) VALUE SPACES.
021600******************************************************************
021700 PROCEDURE DIVISION.
021800******************************************************************
021900*
022000           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022100           PERFORM 100-MAINLINE THRU 100-EXIT
022200               UNTIL WS-REQ-FILE-EOF = 'Y'.
022300           PERFORM 999-CLEANUP THRU 999-EXIT.
022400           GOBACK.
022500*
022600 000-HOUSEKEEPING.
022700     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
022800     DISPLAY 'STKPOST HOUSEKEEPING'.
022900     ACCEPT CURRENT-DATE FROM DATE.
023000     ACCEPT CURRENT-TIME FROM TIME.
023100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
023200     PERFORM 810-LOAD-PRODUCT-TABLE THRU 810-EXIT.
023300     MOVE CURRENT-YEAR   TO RPT-YY.
023400     MOVE CURRENT-MONTH  TO RPT-MM.
023500     MOVE CURRENT-DAY    TO RPT-DD.
023600     WRITE RPT-REC FROM WS-HDR-REC AFTER NEXT-PAGE.
023700     WRITE RPT-REC FROM WS-BLANK-LINE.
023800     WRITE ERR-REC FROM WS-ERR-HDR AFTER NEXT-PAGE.
023900     PERFORM 900-READ-REQUEST THRU 900-EXIT.
024000 000-EXIT.
024100     EXIT.
024200*
024300 100-MAINLINE.
024400     MOVE '100-MAINLINE' TO PARA-NAME.
024500     IF WS-REQ-FILE-EOF NOT = 'Y'
024600         ADD +1 TO NUM-REQ-READ
024700         MOVE 'Y' TO WS-REQ-OK
024800         MOVE SPACES TO WS-REQ-ERR-TEXT
024900         PERFORM 400-NUMERIC-RANGE-EDITS THRU 400-N-EXIT
025000         IF WS-REQ-OK = 'Y'
025100             PERFORM 200-LOOKUP-PRODUCT THRU 200-EXIT
025200         END-IF
025300         IF WS-REQ-OK = 'Y'
025400             PERFORM 300-POST-ONE-MOVEMENT THRU 300-EXIT
025500             ADD +1 TO NUM-REQ-POSTED
025600         ELSE
025700             PERFORM 795-WRITE-ERR THRU 795-EXIT
025800             ADD +1 TO NUM-REQ-REJECTED
025900         END-IF
026000         PERFORM 900-READ-REQUEST THRU 900-EXIT
026100     END-IF.
026200 100-EXIT.
026300     EXIT.
026400*
026500 200-LOOKUP-PRODUCT.
026600     MOVE '200-LOOKUP-PRODUCT' TO PARA-NAME.
026700     MOVE REQ-PROD-ID TO WS-PROD-ID-SRCH.
026800     SEARCH ALL PROD-TBL-ROW
026900         AT END
027000             MOVE 'N' TO WS-REQ-OK
027100             MOVE 'UNKNOWN PRODUCT ID' TO WS-REQ-ERR-TEXT
027200         WHEN PROD-ID-TBL (WS-PROD-IDX) = WS-PROD-ID-SRCH
027300             CONTINUE
027400     END-SEARCH.
027500 200-EXIT.
027600     EXIT.
027700*
027800 300-POST-ONE-MOVEMENT.
027900     MOVE '300-POST-ONE-MOVEMENT' TO PARA-NAME.
028000     EVALUATE TRUE
028100         WHEN REQ-IS-PURCHASE
028200             MOVE REQ-QTY-CHANGE TO WS-SIGNED-QTY
028300             ADD +1 TO NUM-PURCHASE-POSTED
028400             PERFORM 320-COMPUTE-MOVEMENT-COST THRU 320-EXIT
028500         WHEN REQ-IS-RETURN
028600             MOVE REQ-QTY-CHANGE TO WS-SIGNED-QTY
028700             ADD +1 TO NUM-RETURN-POSTED
028800         WHEN REQ-IS-ADJUSTMENT
028900             MOVE REQ-QTY-CHANGE TO WS-SIGNED-QTY
029000             ADD +1 TO NUM-ADJUSTMENT-POSTED
029100         WHEN REQ-IS-DAMAGE
029150             IF REQ-QTY-CHANGE < ZERO
029175                 MOVE REQ-QTY-CHANGE TO WS-SIGNED-QTY
029180             ELSE
029190                 COMPUTE WS-SIGNED-QTY = ZERO - REQ-QTY-CHANGE
029195             END-IF
029300             ADD +1 TO NUM-DAMAGE-POSTED
029400         WHEN OTHER
029500             MOVE 'N' TO WS-REQ-OK
029600             MOVE 'UNKNOWN MOVEMENT REASON' TO WS-REQ-ERR-TEXT
029700     END-EVALUATE.
029800     IF WS-REQ-OK = 'Y'
029900         IF PROD-TRACKED-TBL (WS-PROD-IDX)
030000             COMPUTE WS-NEW-STOCK-QTY =
030100                 PROD-STOCK-QTY-TBL (WS-PROD-IDX) + WS-SIGNED-QTY
030200             IF WS-NEW-STOCK-QTY < ZERO
030300                 MOVE 'N' TO WS-REQ-OK
030400                 MOVE 'WOULD DRIVE STOCK NEGATIVE' TO WS-REQ-ERR-TEXT
030500             ELSE
030600                 MOVE WS-NEW-STOCK-QTY
030700                     TO PROD-STOCK-QTY-TBL (WS-PROD-IDX)
030800             END-IF
030900         END-IF
031000     END-IF.
031100     IF WS-REQ-OK = 'Y'
031200         PERFORM 720-WRITE-MOVEMENT THRU 720-EXIT
031300     END-IF.
031400 300-EXIT.
031500     EXIT.
031600*
031700 320-COMPUTE-MOVEMENT-COST.
031800*    *** THE MOVEMENT CARRIES THE MASTER'S OWN COST PRICE - NO
031900*    *** RECOMPUTE HERE.  PURCHASING MAINTAINS PROD-COST-PRICE
031910*    *** DIRECTLY WHEN A NEW PO COST COMES IN (SEE CL0021-CL0028).
032000     MOVE '320-COMPUTE-MOVEMENT-COST' TO PARA-NAME.
032100     MOVE PROD-COST-PRICE-TBL (WS-PROD-IDX) TO WS-MOV-UNIT-COST.
032110     MOVE WS-MOV-UNIT-COST TO WS-COST-CHECK-AMT.
032120     IF WS-COST-CHECK-SIGN = '-'
032130         DISPLAY 'STKPOST - WARNING, NEGATIVE COST PRICE ON '
032140                 'PRODUCT ' PROD-ID-TBL (WS-PROD-IDX)
032150     END-IF.
033000 320-EXIT.
033100     EXIT.
033200*
033300 400-NUMERIC-RANGE-EDITS.
033400     MOVE '400-NUMERIC-RANGE-EDITS' TO PARA-NAME.
033500     IF REQ-QTY-CHANGE = ZERO
033600         MOVE 'N' TO WS-REQ-OK
033700         MOVE 'ZERO QUANTITY REQUEST REJECTED' TO WS-REQ-ERR-TEXT
033800     END-IF.
033900 400-N-EXIT.
034000     EXIT.
034100*
034200 720-WRITE-MOVEMENT.
034300     MOVE '720-WRITE-MOVEMENT' TO PARA-NAME.
034400     MOVE REQ-PROD-ID    TO MOV-PROD-ID.
034500     MOVE WS-SIGNED-QTY  TO MOV-QTY-CHANGE.
034600     MOVE REQ-REASON     TO MOV-REASON.
034610     IF REQ-IS-PURCHASE
034620         MOVE WS-MOV-UNIT-COST TO MOV-UNIT-COST
034630     ELSE
034640         MOVE ZERO             TO MOV-UNIT-COST
034650     END-IF.
034800     MOVE REQ-REFERENCE  TO MOV-REFERENCE.
034900     MOVE REQ-DATE       TO MOV-DATE.
035000     WRITE STOCK-MOVEMENT-REC.
035100 720-EXIT.
035200     EXIT.
035300*
035400 795-WRITE-ERR.
035500     MOVE '795-WRITE-ERR' TO PARA-NAME.
035600     WRITE ERR-REC FROM WS-BLANK-LINE.
035700     MOVE REQ-PROD-ID      TO ERR-PROD-ID.
035800     MOVE WS-REQ-ERR-TEXT  TO ERR-TEXT.
035900     WRITE ERR-REC FROM WS-ERR-DETAIL.
036000 795-EXIT.
036100     EXIT.
036200*
036300 800-OPEN-FILES.
036400     MOVE '800-OPEN-FILES' TO PARA-NAME.
036500     OPEN INPUT  MOVEMENT-REQUEST-FILE
036600          OUTPUT STOCK-MOVEMENT-FILE
036700          OUTPUT REPORT-FILE
036800          OUTPUT ERROR-FILE.
036900     IF WS-STKREQ-STATUS NOT = '00'
037000         MOVE 'ERROR OPENING MOVEMENT REQUEST FILE' TO ABEND-REASON
037100         GO TO 1000-ABEND-RTN
037200     END-IF.
037300 800-EXIT.
037400     EXIT.
037500*
037600 810-LOAD-PRODUCT-TABLE.
037700     MOVE '810-LOAD-PRODUCT-TABLE' TO PARA-NAME.
037800     MOVE ZERO TO WS-PROD-TABLE-COUNT.
037900     OPEN INPUT PRODUCT-FILE.
038000     PERFORM 812-LOAD-ONE-PRODUCT THRU 812-EXIT
038100             UNTIL WS-PRODMAST-STATUS = '10'.
038200     CLOSE PRODUCT-FILE.
038300 810-EXIT.
038400     EXIT.
038500*
038600 812-LOAD-ONE-PRODUCT.
038700     READ PRODUCT-FILE.
038800     IF WS-PRODMAST-STATUS = '00'
038900         ADD +1 TO WS-PROD-TABLE-COUNT
039000         SET WS-PROD-IDX TO WS-PROD-TABLE-COUNT
039100         MOVE PROD-ID              TO PROD-ID-TBL (WS-PROD-IDX)
039200         MOVE PROD-NAME            TO PROD-NAME-TBL (WS-PROD-IDX)
039300         MOVE PROD-COLLECTION      TO PROD-COLLECTION-TBL (WS-PROD-IDX)
039400         MOVE PROD-SKU             TO PROD-SKU-TBL (WS-PROD-IDX)
039500         MOVE PROD-BARCODE         TO PROD-BARCODE-TBL (WS-PROD-IDX)
039600         MOVE PROD-PRICE-INCL      TO PROD-PRICE-INCL-TBL (WS-PROD-IDX)
039700         MOVE PROD-TAX-RATE        TO PROD-TAX-RATE-TBL (WS-PROD-IDX)
039800         MOVE PROD-COST-PRICE      TO PROD-COST-PRICE-TBL (WS-PROD-IDX)
039900         MOVE PROD-TRACK-STOCK     TO PROD-TRACK-STOCK-TBL (WS-PROD-IDX)
040000         MOVE PROD-STOCK-QTY       TO PROD-STOCK-QTY-TBL (WS-PROD-IDX)
040100         MOVE PROD-UNIT            TO PROD-UNIT-TBL (WS-PROD-IDX)
040200     END-IF.
040300 812-EXIT.
040400     EXIT.
040500*
040600 850-CLOSE-FILES.
040700     MOVE '850-CLOSE-FILES' TO PARA-NAME.
040800     CLOSE MOVEMENT-REQUEST-FILE
040900           STOCK-MOVEMENT-FILE
041000           REPORT-FILE
041100           ERROR-FILE.
041200 850-EXIT.
041300     EXIT.
041400*
041500 860-REWRITE-PRODUCT-MASTER.
041600     MOVE '860-REWRITE-PRODUCT-MASTER' TO PARA-NAME.
041700     OPEN OUTPUT PRODUCT-FILE.
041800     PERFORM 862-WRITE-ONE-PRODUCT THRU 862-EXIT
041900             VARYING WS-PROD-IDX FROM 1 BY 1
042000             UNTIL WS-PROD-IDX > WS-PROD-TABLE-COUNT.
042100     CLOSE PRODUCT-FILE.
042200 860-EXIT.
042300     EXIT.
042400*
042500 862-WRITE-ONE-PRODUCT.
042600     MOVE PROD-ID-TBL (WS-PROD-IDX)          TO PROD-ID.
042700     MOVE PROD-NAME-TBL (WS-PROD-IDX)        TO PROD-NAME.
042800     MOVE PROD-COLLECTION-TBL (WS-PROD-IDX)  TO PROD-COLLECTION.
042900     MOVE PROD-SKU-TBL (WS-PROD-IDX)         TO PROD-SKU.
043000     MOVE PROD-BARCODE-TBL (WS-PROD-IDX)     TO PROD-BARCODE.
043100     MOVE PROD-PRICE-INCL-TBL (WS-PROD-IDX)  TO PROD-PRICE-INCL.
043200     MOVE PROD-TAX-RATE-TBL (WS-PROD-IDX)    TO PROD-TAX-RATE.
043300     MOVE PROD-COST-PRICE-TBL (WS-PROD-IDX)  TO PROD-COST-PRICE.
043400     MOVE PROD-TRACK-STOCK-TBL (WS-PROD-IDX) TO PROD-TRACK-STOCK.
043500     MOVE PROD-STOCK-QTY-TBL (WS-PROD-IDX)   TO PROD-STOCK-QTY.
043600     MOVE PROD-UNIT-TBL (WS-PROD-IDX)        TO PROD-UNIT.
043700     WRITE PRODUCT-MASTER-REC.
043800 862-EXIT.
043900     EXIT.
044000*
044100 900-READ-REQUEST.
044200     MOVE '900-READ-REQUEST' TO PARA-NAME.
044300     READ MOVEMENT-REQUEST-FILE
044400         AT END MOVE 'Y' TO WS-REQ-FILE-EOF.
044500     IF WS-STKREQ-STATUS NOT = '00' AND WS-STKREQ-STATUS NOT = '10'
044600         MOVE 'ERROR READING MOVEMENT REQUEST FILE' TO ABEND-REASON
044700         GO TO 1000-ABEND-RTN
044800     END-IF.
044900 900-EXIT.
045000     EXIT.
045100*
045200 999-CLEANUP.
045300     MOVE '999-CLEANUP' TO PARA-NAME.
045400     PERFORM 860-REWRITE-PRODUCT-MASTER THRU 860-EXIT.
045500     PERFORM 950-PRINT-RUN-TOTALS THRU 950-EXIT.
045600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
045700 999-EXIT.
045800     EXIT.
045900*
046000 950-PRINT-RUN-TOTALS.
046100     MOVE '950-PRINT-RUN-TOTALS' TO PARA-NAME.
046200     WRITE RPT-REC FROM WS-TOTALS-HDR2.
046300     MOVE SPACES            TO WS-TOTALS-DETAIL.
046400     MOVE 'Requests:      ' TO RPT-TOTALS-TYPE.
046500     MOVE '      Read:'     TO RPT-TOTALS-ITEM1.
046600     MOVE NUM-REQ-READ      TO RPT-TOTALS-VALUE1.
046700     MOVE '    Posted:'     TO RPT-TOTALS-ITEM2.
046800     MOVE NUM-REQ-POSTED    TO RPT-TOTALS-VALUE2.
046900     WRITE RPT-REC FROM WS-TOTALS-DETAIL.
047000     MOVE SPACES            TO WS-TOTALS-DETAIL.
047100     MOVE 'Rejected:      ' TO RPT-TOTALS-TYPE.
047200     MOVE '     Count:'     TO RPT-TOTALS-ITEM1.
047300     MOVE NUM-REQ-REJECTED  TO RPT-TOTALS-VALUE1.
047400     WRITE RPT-REC FROM WS-TOTALS-DETAIL.
047500     MOVE SPACES            TO WS-TOTALS-DETAIL.
047600     MOVE 'By Reason:     ' TO RPT-TOTALS-TYPE.
047700     MOVE '  Purchase:'     TO RPT-TOTALS-ITEM1.
047800     MOVE NUM-PURCHASE-POSTED TO RPT-TOTALS-VALUE1.
047900     MOVE '    Return:'     TO RPT-TOTALS-ITEM2.
048000     MOVE NUM-RETURN-POSTED TO RPT-TOTALS-VALUE2.
048100     WRITE RPT-REC FROM WS-TOTALS-DETAIL.
048200     MOVE SPACES            TO WS-TOTALS-DETAIL.
048300     MOVE '               ' TO RPT-TOTALS-TYPE.
048400     MOVE 'Adjustment:'     TO RPT-TOTALS-ITEM1.
048500     MOVE NUM-ADJUSTMENT-POSTED TO RPT-TOTALS-VALUE1.
048600     MOVE '    Damage:'     TO RPT-TOTALS-ITEM2.
048700     MOVE NUM-DAMAGE-POSTED TO RPT-TOTALS-VALUE2.
048800     WRITE RPT-REC FROM WS-TOTALS-DETAIL.
048810     PERFORM 960-CHECK-REASON-BALANCE THRU 960-EXIT.
048820     PERFORM 970-CHECK-READ-BALANCE THRU 970-EXIT.
048900 950-EXIT.
049000     EXIT.
049100*
049110 960-CHECK-REASON-BALANCE.
049120*    *** CROSS-FOOTS THE FOUR BY-REASON COUNTERS AGAINST THE
049130*    *** OVERALL POSTED COUNT - REQ 1549 FOLLOW-UP, SO A BAD
049140*    *** COUNTER UPDATE SHOWS UP ON THE DAILY REPORT INSTEAD OF
049150*    *** GOING UNNOTICED.
049160     MOVE '960-CHECK-REASON-BALANCE' TO PARA-NAME.
049170     MOVE ZERO TO WS-REASON-TOTAL.
049180     PERFORM 965-ADD-ONE-REASON THRU 965-EXIT
049190         VARYING WS-REASON-SUB FROM 1 BY 1 UNTIL WS-REASON-SUB > 4.
049200     IF WS-REASON-TOTAL NOT = NUM-REQ-POSTED
049210         MOVE SPACES            TO WS-TOTALS-DETAIL
049220         MOVE 'Reason Check:  ' TO RPT-TOTALS-TYPE
049230         MOVE '  *MISMATCH*:'   TO RPT-TOTALS-ITEM1
049240         MOVE WS-REASON-TOTAL   TO RPT-TOTALS-VALUE1
049250         WRITE RPT-REC FROM WS-TOTALS-DETAIL
049260     END-IF.
049270 960-EXIT.
049280     EXIT.
049290*
049300 965-ADD-ONE-REASON.
049310     ADD REASON-COUNT-TBL (WS-REASON-SUB) TO WS-REASON-TOTAL.
049320 965-EXIT.
049330     EXIT.
049340*
049350 970-CHECK-READ-BALANCE.
049360*    *** CROSS-FOOTS POSTED PLUS REJECTED AGAINST REQUESTS READ -
049370*    *** REQ 2233 CLEANUP, CL0021-CL0028.
049380     MOVE '970-CHECK-READ-BALANCE' TO PARA-NAME.
049390     MOVE ZERO TO WS-REASON-TOTAL.
049400     PERFORM 975-ADD-ONE-READ-CTR THRU 975-EXIT
049410         VARYING WS-REASON-SUB FROM 1 BY 1 UNTIL WS-REASON-SUB > 2.
049420     IF WS-REASON-TOTAL NOT = NUM-REQ-READ
049430         MOVE SPACES            TO WS-TOTALS-DETAIL
049440         MOVE 'Read Check:    ' TO RPT-TOTALS-TYPE
049450         MOVE '  *MISMATCH*:'   TO RPT-TOTALS-ITEM1
049460         MOVE WS-REASON-TOTAL   TO RPT-TOTALS-VALUE1
049470         WRITE RPT-REC FROM WS-TOTALS-DETAIL
049480     END-IF.
049490 970-EXIT.
049500     EXIT.
049510*
049520 975-ADD-ONE-READ-CTR.
049530     ADD POSTED-REJECTED-TBL (WS-REASON-SUB) TO WS-REASON-TOTAL.
049540 975-EXIT.
049550     EXIT.
049560*
049570 1000-ABEND-RTN.
049580     MOVE PARA-NAME TO ABEND-PARA.
049590     DISPLAY 'STKPOST ABEND AT ' PARA-NAME ' - ' ABEND-REASON.
049600     MOVE 16 TO RETURN-CODE.
049610     GOBACK.
049620*  END OF PROGRAM STKPOST
